000100*////////////////// (CALCLN1) ////////////////////////////////////
000200************************************************************      
000300*     LAYOUT  RENGLON DE PEDIDO DE CALCULO  (CALCLN1)        *    
000400*     LARGO REGISTRO = 84 BYTES                              *    
000500*     USADO POR LOS TRES PROGRAMAS DE LA SUITE DE CALCULO:   *    
000600*       PGMFACAF (FACTORIAL), PGMEQCAF (ECUACIONES),         *    
000700*       PGMCHCAF (VUELTO / CAMBIO DE MONEDAS).                *   
000800************************************************************      
000900*     1990-04-02 RVM  CAF-0900  ALTA INICIAL DEL BOOK.            CAF0900 
001000*     1996-11-08 MTS  CAF-1188  SE AGREGA LINE-LEN PARA           CAF1188 
001100*                                EVITAR RETRIM EN CADA PGM.       CAF1188 
001200 01  REG-CALCLN1.                                                 
001300*     POSICION RELATIVA (1:80) TEXTO CRUDO DEL RENGLON DE         
001400*     ENTRADA, JUSTIFICADO A IZQUIERDA, RELLENO CON BLANCOS.      
001500*     EL SIGNIFICADO DEL TEXTO DEPENDE DEL PROGRAMA QUE LO        
001600*     LEA (VER BANNER DE CADA PROGRAMA).                          
001700     03  CLN1-LINE-TEXT      PIC X(80)    VALUE SPACES.           
001800*     POSICION RELATIVA (81:4) LARGO REAL (SIN BLANCOS DE         
001900*     RELLENO) DEL TEXTO DE CLN1-LINE-TEXT.                       
002000     03  CLN1-LINE-LEN       PIC 9(4)     COMP-3 VALUE ZEROS.     
002100*     RELLENO PARA COMPLETAR EL REGISTRO A 84 BYTES.              
002200     03  FILLER              PIC X(01)    VALUE SPACES.           
