000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    PGMEQCAF.                                         
000300 AUTHOR.        L QUIROGA PORTA.                                  
000400 INSTALLATION.  DEPTO SISTEMAS - PROYECTO CAF.                    
000500 DATE-WRITTEN.  19/04/1990.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - PROYECTO CAF.                       
000800                                                                  
000900******************************************************************
001000*    PGMEQCAF                                                   * 
001100*    ---------                                                  * 
001200*    LEE, DE A DOS RENGLONES, ECUACIONES LINEALES CON DOS       * 
001300*    INCOGNITAS (X, Y) DEL ARCHIVO DE ENTRADA Y RESUELVE CADA   * 
001400*    PAR CONSECUTIVO POR LA REGLA DE CRAMER, ESCRIBIENDO UN     * 
001500*    RENGLON 'X=.. Y=..' POR CADA PAR RESUELTO.                 * 
001600*                                                                *
001700*    GRAMATICA DE UNA ECUACION (MAYUSCULA/MINUSCULA INDISTINTO):* 
001800*       [+/-][DIGITOS]X[+/-][DIGITOS]Y=[+/-]DIGITOS              *
001900*    EL COEFICIENTE SE SUPONE 1 (O -1 CON SOLO EL SIGNO '-')    * 
002000*    CUANDO NO HAY DIGITOS DELANTE DE LA X O DE LA Y.            *
002100*                                                                *
002200*    UN RENGLON QUE EMPIEZA CON '##' CORTA LA LECTURA.  UN      * 
002300*    RENGLON QUE EMPIEZA CON UN SOLO '#' REINICIA EL APAREO DE  * 
002400*    ECUACIONES (SI HABIA UNA ECUACION A MEDIO PAR, ES ERROR).  * 
002500*    '//' ES COMENTARIO Y SE SALTEA, IGUAL QUE LOS BLANCOS.     * 
002600******************************************************************
002700*    HISTORIAL DE CAMBIOS                                         
002800*    ------------------------------------------------------------ 
002900*    1990-04-19 RVM  CAF-0911  ALTA INICIAL DEL PROGRAMA.         CAF0911 
003000*    1991-07-02 LQP  CAF-0961  SE AGREGA EL MARCADOR '#' DE       CAF0961 
003100*                                REINICIO DE APAREO.              CAF0961 
003200*    1993-05-24 LQP  CAF-1032  SE CORRIGE EL SIGNO DEL TERMINO    CAF1032 
003300*                                CONSTANTE DEL LADO IZQUIERDO     CAF1032 
003400*                                (SE RESTABA CON SIGNO INVERTIDO).CAF1032 
003500*    1995-10-09 MTS  CAF-1109  SE ELIMINAN CEROS SOBRANTES Y EL   CAF1109 
003600*                                PUNTO DECIMAL CUANDO LA SOLUCION CAF1109 
003700*                                ES ENTERA O TERMINA EN CEROS.    CAF1109 
003800*    1997-02-18 RVM  CAF-1152  SE AMPLIA EL DETERMINANTE Y LOS    CAF1152 
003900*                                NUMERADORES A 18 DIGITOS.        CAF1152 
004000*    1998-11-20 LQP  CAF-1202  REVISION Y2K: LA FECHA DE PROCESO  CAF1202 
004100*                                SE OBTIENE CON ACCEPT FROM DATE  CAF1202 
004200*                                YYYYMMDD.  SIN IMPACTO EN CALCULOCAF1202 
004300*    2000-03-30 MTS  CAF-1221  SE VALIDA LA CANTIDAD DE DIGITOS   CAF1221 
004400*                                DE CADA TERMINO (MAXIMO 9).      CAF1221 
004500*    2003-08-14 RVM  CAF-1281  SE ESTANDARIZA EL MENSAJE DE       CAF1281 
004600*                                'NO UNIQUE SOLUTION FOR'.        CAF1281 
004700*    2005-02-11 MTS  CAF-1305  SE ELIMINA DE SPECIAL-NAMES EL     CAF1305 
004800*                                MNEMONICO TOP-OF-FORM, QUE NO SE CAF1305 
004900*                                USABA (EL PROGRAMA NO IMPRIME).  CAF1305 
005000******************************************************************
005100                                                                  
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
005300 ENVIRONMENT DIVISION.                                            
005400 CONFIGURATION SECTION.                                           
005500                                                                  
005600 INPUT-OUTPUT SECTION.                                            
005700 FILE-CONTROL.                                                    
005800     SELECT ENTRADA ASSIGN DDENTRA                                
005900     FILE STATUS IS FS-ENT.                                       
006000                                                                  
006100     SELECT SALIDA  ASSIGN DDSALID                                
006200     FILE STATUS IS FS-SAL.                                       
006300                                                                  
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
006500 DATA DIVISION.                                                   
006600 FILE SECTION.                                                    
006700                                                                  
006800 FD  ENTRADA                                                      
006900     BLOCK CONTAINS 0 RECORDS                                     
007000     RECORDING MODE IS F.                                         
007100 01  REG-ENTRADA         PIC X(80).                               
007200                                                                  
007300 FD  SALIDA                                                       
007400     BLOCK CONTAINS 0 RECORDS                                     
007500     RECORDING MODE IS F.                                         
007600 01  REG-SALIDA          PIC X(120).                              
007700                                                                  
007800 WORKING-STORAGE SECTION.                                         
007900*=======================*                                         
008000                                                                  
008100*----------- ARCHIVOS ------------------------------------------- 
008200 77  FS-ENT                  PIC XX               VALUE SPACES.   
008300 77  FS-SAL                  PIC XX               VALUE SPACES.   
008400                                                                  
008500 77  WS-STATUS-FIN           PIC X.                               
008600     88  WS-FIN-LECTURA            VALUE 'Y'.                     
008700     88  WS-NO-FIN-LECTURA         VALUE 'N'.                     
008800                                                                  
008900 77  WS-STATUS-CORTE         PIC X.                               
009000     88  WS-CORTE-LOTE             VALUE 'Y'.                     
009100     88  WS-NO-CORTE-LOTE          VALUE 'N'.                     
009200                                                                  
009300*----------- RENGLON DE PEDIDO / RESULTADO (BOOKS COMPARTIDOS) ---
009400     COPY CALCLN1.                                                
009500     COPY CALCRS1.                                                
009600                                                                  
009700*----------- RENGLON RECORTADO Y EN MAYUSCULAS -------------------
009800 01  WS-TRIM-AREA.                                                
009900     03  WS-TRIM-TEXT        PIC X(80)    VALUE SPACES.           
010000     03  WS-TRIM-INI         PIC 9(02)    COMP VALUE ZEROS.       
010100     03  WS-TRIM-FIN         PIC 9(02)    COMP VALUE ZEROS.       
010200     03  WS-TRIM-IND         PIC 9(02)    COMP VALUE ZEROS.       
010300     03  FILLER              PIC X(01)    VALUE SPACES.           
010400                                                                  
010500*----------- TABLA DE ECUACIONES DEL PAR EN CURSO (EQUATION-WORK) 
010600 01  WS-EQ-TABLA.                                                 
010700     03  WS-EQ-SLOT OCCURS 2 TIMES.                               
010800         05  EQ-CX           PIC S9(09)   COMP-3 VALUE ZEROS.     
010900         05  EQ-CY           PIC S9(09)   COMP-3 VALUE ZEROS.     
011000         05  EQ-VAL          PIC S9(09)   COMP-3 VALUE ZEROS.     
011100         05  FILLER          PIC X(01)    VALUE SPACES.           
011200 01  WS-EQC                  PIC 9(01)    COMP VALUE ZEROS.       
011300                                                                  
011400*----------- ESTADO DEL PARSER DE UNA ECUACION -------------------
011500 01  WS-PARSE-AREA.                                               
011600     03  WS-EQ-POS           PIC 9(02)    COMP VALUE ZEROS.       
011700     03  WS-EQ-END           PIC 9(02)    COMP VALUE ZEROS.       
011800     03  WS-EQ-CHAR          PIC X        VALUE SPACE.            
011900     03  WS-EQ-ERROR         PIC X        VALUE 'N'.              
012000         88  WS-EQ-ES-ERROR       VALUE 'S'.                      
012100     03  WS-EQ-DONE-LHS      PIC X        VALUE 'N'.              
012200         88  WS-EQ-LHS-LISTO      VALUE 'S'.                      
012300*     TERMINO ACTUAL DEVUELTO POR 3200-PARSE-TERMINO-I            
012400     03  WS-TERM-SIGNO       PIC X        VALUE '+'.              
012500     03  WS-TERM-HASDIG      PIC X        VALUE 'N'.              
012600         88  WS-TERM-TIENE-DIGITOS VALUE 'S'.                     
012700     03  WS-TERM-RAW         PIC X(09)    VALUE SPACES.           
012800     03  WS-TERM-RAW-LEN     PIC 9(02)    COMP VALUE ZEROS.       
012900     03  WS-TERM-EDIT        PIC 9(09)    VALUE ZEROS.            
013000     03  WS-TERM-VAL         PIC S9(09)   COMP-3 VALUE ZEROS.     
013100     03  FILLER              PIC X(01)    VALUE SPACES.           
013200                                                                  
013300*----------- RESOLUCION DEL SISTEMA 2X2 (REGLA DE CRAMER) --------
013400 01  WS-SOLVE-AREA.                                               
013500     03  WS-SOLVE-DET        PIC S9(18)   COMP-3 VALUE ZEROS.     
013600     03  WS-SOLVE-NUMX       PIC S9(18)   COMP-3 VALUE ZEROS.     
013700     03  WS-SOLVE-NUMY       PIC S9(18)   COMP-3 VALUE ZEROS.     
013800     03  WS-SOLVE-X          PIC S9(09)V9(06) COMP-3 VALUE ZEROS. 
013900     03  WS-SOLVE-Y          PIC S9(09)V9(06) COMP-3 VALUE ZEROS. 
014000     03  WS-SOLVE-XINT       PIC S9(09)   COMP-3 VALUE ZEROS.     
014100     03  WS-SOLVE-YINT       PIC S9(09)   COMP-3 VALUE ZEROS.     
014200     03  WS-SOLVE-XFRAC      PIC S9(09)V9(06) COMP-3 VALUE ZEROS. 
014300     03  WS-SOLVE-YFRAC      PIC S9(09)V9(06) COMP-3 VALUE ZEROS. 
014400     03  FILLER              PIC X(01)    VALUE SPACES.           
014500                                                                  
014600*----------- FORMATEO GENERICO DE NUMEROS PARA LOS MENSAJES ------
014700 01  WS-FMT-AREA.                                                 
014800     03  WS-FMT-RAW          PIC X(20)    VALUE SPACES.           
014900     03  WS-FMT-TRIMMED      PIC X(20)    VALUE SPACES.           
015000     03  WS-FMT-LEN          PIC 9(02)    COMP VALUE ZEROS.       
015100     03  WS-FMT-I            PIC 9(02)    COMP VALUE ZEROS.       
015200     03  WS-FMT-J            PIC 9(02)    COMP VALUE ZEROS.       
015300 01  WS-FMT-INT-VAL          PIC S9(18)   COMP-3 VALUE ZEROS.     
015400 01  WS-FMT-INT-EDIT         PIC -(17)9.                          
015500 01  WS-FMT-DEC-VAL          PIC S9(09)V9(06) COMP-3 VALUE ZEROS. 
015600 01  WS-FMT-DEC-EDIT         PIC -(09)9.999999.                   
015700                                                                  
015800*     VISTA ALTERNATIVA DE LA EDICION ENTERA, USADA SOLO PARA     
015900*     VOLCADOS DE DEBUG (CAF-1152).                               
016000 01  WS-FMT-INT-EDIT-ALT REDEFINES WS-FMT-INT-EDIT                
016100                             PIC X(18).                           
016200*     VISTA ALTERNATIVA DE LA EDICION DECIMAL (IDEM).             
016300 01  WS-FMT-DEC-EDIT-ALT REDEFINES WS-FMT-DEC-EDIT                
016400                             PIC X(17).                           
016500*     VISTA POR CARACTER DEL RENGLON RECORTADO, USADA POR EL      
016600*     ARMADO DEL TEXTO CANONICO DE LA ECUACION (CAF-1281).        
016700 01  WS-TRIM-CHARS       REDEFINES WS-TRIM-AREA.                  
016800     03  WS-TRIM-CHAR-TAB    PIC X OCCURS 80 TIMES.               
016900     03  FILLER              PIC X(03).                           
017000                                                                  
017100*----------- TEXTOS ARMADOS PARA LOS RENGLONES DE SALIDA ---------
017200 01  WS-TEXTO-AREA.                                               
017300     03  WS-EQ0-TXT          PIC X(30)    VALUE SPACES.           
017400     03  WS-EQ1-TXT          PIC X(30)    VALUE SPACES.           
017500     03  WS-X-TXT            PIC X(20)    VALUE SPACES.           
017600     03  WS-Y-TXT            PIC X(20)    VALUE SPACES.           
017700     03  FILLER              PIC X(01)    VALUE SPACES.           
017800                                                                  
017900*----------- CONTADORES DE CORRIDA -------------------------------
018000 77  WS-LEIDOS               PIC 9(07)    COMP VALUE ZEROS.       
018100 77  WS-ESCRITOS             PIC 9(07)    COMP VALUE ZEROS.       
018200                                                                  
018300*----------- FECHA DE PROCESO (SOLO PARA EL LOG) -----------------
018400 01  WS-FECHA-PROC           PIC 9(08)    VALUE ZEROS.            
018500                                                                  
018600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
018700 PROCEDURE DIVISION.                                              
018800                                                                  
018900 MAIN-PROGRAM-I.                                                  
019000                                                                  
019100     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.                  
019200     PERFORM 2000-PROCESO-I                                       
019300        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.                 
019400     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.                   
019500                                                                  
019600 MAIN-PROGRAM-L.  GOBACK.                                         
019700                                                                  
019800                                                                  
019900*_________________________________________________________________
020000 1000-INICIO-I.                                                   
020100                                                                  
020200     ACCEPT WS-FECHA-PROC FROM DATE YYYYMMDD.                     
020300                                                                  
020400     SET WS-NO-FIN-LECTURA  TO TRUE.                              
020500     SET WS-NO-CORTE-LOTE   TO TRUE.                              
020600     MOVE ZERO TO WS-EQC.                                         
020700                                                                  
020800     OPEN INPUT  ENTRADA.                                         
020900     IF FS-ENT IS NOT EQUAL '00'                                  
021000        DISPLAY '* ERROR EN OPEN ENTRADA PGMEQCAF = ' FS-ENT      
021100        SET WS-FIN-LECTURA TO TRUE                                
021200     END-IF.                                                      
021300                                                                  
021400     OPEN OUTPUT SALIDA.                                          
021500     IF FS-SAL IS NOT EQUAL '00'                                  
021600        DISPLAY '* ERROR EN OPEN SALIDA  PGMEQCAF = ' FS-SAL      
021700        SET WS-FIN-LECTURA TO TRUE                                
021800     END-IF.                                                      
021900                                                                  
022000     IF NOT WS-FIN-LECTURA                                        
022100        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
022200     END-IF.                                                      
022300                                                                  
022400 1000-INICIO-F.  EXIT.                                            
022500                                                                  
022600                                                                  
022700*_________________________________________________________________
022800 2000-PROCESO-I.                                                  
022900                                                                  
023000     PERFORM 2200-CLASIFICAR-I THRU 2200-CLASIFICAR-F.            
023100                                                                  
023200     IF WS-CORTE-LOTE                                             
023300        SET WS-FIN-LECTURA TO TRUE                                
023400     ELSE                                                         
023500        IF WS-TRIM-FIN NOT = ZERO                                 
023600           PERFORM 2300-TRATAR-RENGLON-I                          
023700              THRU 2300-TRATAR-RENGLON-F                          
023800        END-IF                                                    
023900        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
024000     END-IF.                                                      
024100                                                                  
024200 2000-PROCESO-F.  EXIT.                                           
024300                                                                  
024400                                                                  
024500*_________________________________________________________________
024600 2100-LEER-I.                                                     
024700                                                                  
024800     READ ENTRADA INTO CLN1-LINE-TEXT                             
024900        AT END                                                    
025000           SET WS-FIN-LECTURA TO TRUE                             
025100     END-READ.                                                    
025200                                                                  
025300     IF NOT WS-FIN-LECTURA                                        
025400        ADD 1 TO WS-LEIDOS                                        
025500     END-IF.                                                      
025600                                                                  
025700 2100-LEER-F.  EXIT.                                              
025800                                                                  
025900                                                                  
026000*_________________________________________________________________
026100*    RECORTA BLANCOS Y PASA A MAYUSCULAS EL RENGLON.  DEJA EN     
026200*    WS-CORTE-LOTE ENCENDIDO SI EL RENGLON EMPIEZA CON '##'.      
026300*_________________________________________________________________
026400 2200-CLASIFICAR-I.                                               
026500                                                                  
026600     SET WS-NO-CORTE-LOTE TO TRUE.                                
026700     MOVE ZEROS  TO WS-TRIM-INI WS-TRIM-FIN.                      
026800     MOVE SPACES TO WS-TRIM-TEXT.                                 
026900                                                                  
027000     PERFORM 2210-SCAN-FIN-I THRU 2210-SCAN-FIN-F                 
027100        VARYING WS-TRIM-IND FROM 80 BY -1                         
027200        UNTIL WS-TRIM-IND = ZERO                                  
027300           OR CLN1-LINE-TEXT (WS-TRIM-IND:1) NOT = SPACE.         
027400     MOVE WS-TRIM-IND TO WS-TRIM-FIN.                             
027500                                                                  
027600     IF WS-TRIM-FIN NOT = ZERO                                    
027700        PERFORM 2220-SCAN-INI-I THRU 2220-SCAN-INI-F              
027800           VARYING WS-TRIM-IND FROM 1 BY 1                        
027900           UNTIL WS-TRIM-IND > WS-TRIM-FIN                        
028000              OR CLN1-LINE-TEXT (WS-TRIM-IND:1) NOT = SPACE       
028100        MOVE WS-TRIM-IND TO WS-TRIM-INI                           
028200        MOVE CLN1-LINE-TEXT (WS-TRIM-INI:                         
028300             WS-TRIM-FIN - WS-TRIM-INI + 1) TO WS-TRIM-TEXT       
028400        COMPUTE CLN1-LINE-LEN =                                   
028500             WS-TRIM-FIN - WS-TRIM-INI + 1                        
028600        INSPECT WS-TRIM-TEXT (1:CLN1-LINE-LEN)                    
028700           CONVERTING 'abcdefghijklmnopqrstuvwxyz'                
028800                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                
028900     ELSE                                                         
029000        MOVE ZEROS TO CLN1-LINE-LEN                               
029100     END-IF.                                                      
029200                                                                  
029300     IF WS-TRIM-FIN NOT = ZERO                                    
029400        IF WS-TRIM-TEXT (1:2) = '##'                              
029500           SET WS-CORTE-LOTE TO TRUE                              
029600           MOVE ZEROS TO WS-TRIM-FIN                              
029700        END-IF                                                    
029800     END-IF.                                                      
029900                                                                  
030000 2200-CLASIFICAR-F.  EXIT.                                        
030100                                                                  
030200 2210-SCAN-FIN-I.                                                 
030300 2210-SCAN-FIN-F.  EXIT.                                          
030400                                                                  
030500 2220-SCAN-INI-I.                                                 
030600 2220-SCAN-INI-F.  EXIT.                                          
030700                                                                  
030800                                                                  
030900*_________________________________________________________________
031000*    DECIDE QUE HACER CON UN RENGLON YA RECORTADO: COMENTARIO,    
031100*    MARCADOR DE REINICIO DE APAREO, O ECUACION A PARSEAR.        
031200*_________________________________________________________________
031300 2300-TRATAR-RENGLON-I.                                           
031400                                                                  
031500     IF WS-TRIM-TEXT (1:2) = '//'                                 
031600        CONTINUE                                                  
031700     ELSE                                                         
031800        IF WS-TRIM-TEXT (1:1) = '#'                               
031900           PERFORM 2310-MARCADOR-I THRU 2310-MARCADOR-F           
032000        ELSE                                                      
032100           PERFORM 3000-PARSE-ECUACION-I                          
032200              THRU 3000-PARSE-ECUACION-F                          
032300           IF WS-EQ-ES-ERROR                                      
032400              PERFORM 2340-MALFORMADO-I THRU 2340-MALFORMADO-F    
032500              MOVE ZERO TO WS-EQC                                 
032600           ELSE                                                   
032700              ADD 1 TO WS-EQC                                     
032800              IF WS-EQC = 2                                       
032900                 PERFORM 2320-RESOLVER-I THRU 2320-RESOLVER-F     
033000                 MOVE ZERO TO WS-EQC                              
033100              END-IF                                              
033200           END-IF                                                 
033300        END-IF                                                    
033400     END-IF.                                                      
033500                                                                  
033600 2300-TRATAR-RENGLON-F.  EXIT.                                    
033700                                                                  
033800                                                                  
033900*_________________________________________________________________
034000*    MARCADOR '#' DE REINICIO DE APAREO.                          
034100*_________________________________________________________________
034200 2310-MARCADOR-I.                                                 
034300                                                                  
034400     IF WS-EQC > ZERO                                             
034500        MOVE SPACES TO CRS1-RESULT-TEXT                           
034600        STRING 'require two equations' DELIMITED BY SIZE          
034700               INTO CRS1-RESULT-TEXT                              
034800        END-STRING                                                
034900        PERFORM 2500-ESCRIBIR-I THRU 2500-ESCRIBIR-F              
035000     END-IF.                                                      
035100     MOVE ZERO TO WS-EQC.                                         
035200                                                                  
035300 2310-MARCADOR-F.  EXIT.                                          
035400                                                                  
035500                                                                  
035600*_________________________________________________________________
035700*    RESUELVE EL PAR DE ECUACIONES ACUMULADO EN WS-EQ-TABLA       
035800*    POR LA REGLA DE CRAMER.                                      
035900*_________________________________________________________________
036000 2320-RESOLVER-I.                                                 
036100                                                                  
036200     COMPUTE WS-SOLVE-DET =                                       
036300          (EQ-CX (1) * EQ-CY (2)) - (EQ-CY (1) * EQ-CX (2)).      
036400                                                                  
036500     IF WS-SOLVE-DET = ZERO                                       
036600        PERFORM 3300-TEXTO-ECUACION-I THRU 3300-TEXTO-ECUACION-F  
036700           WITH TEST BEFORE VARYING WS-TRIM-IND                   
036800              FROM 1 BY 1 UNTIL WS-TRIM-IND > 2                   
036900        MOVE SPACES TO CRS1-RESULT-TEXT                           
037000        STRING 'No unique solution for, ' DELIMITED BY SIZE       
037100               WS-EQ0-TXT   DELIMITED BY SPACE                    
037200               ', '         DELIMITED BY SIZE                     
037300               WS-EQ1-TXT   DELIMITED BY SPACE                    
037400               INTO CRS1-RESULT-TEXT                              
037500        END-STRING                                                
037600     ELSE                                                         
037700        COMPUTE WS-SOLVE-NUMX =                                   
037800           (EQ-CY (2) * EQ-VAL (1)) - (EQ-CY (1) * EQ-VAL (2))    
037900        COMPUTE WS-SOLVE-NUMY =                                   
038000           (EQ-CX (1) * EQ-VAL (2)) - (EQ-CX (2) * EQ-VAL (1))    
038100        COMPUTE WS-SOLVE-X ROUNDED =                              
038200           WS-SOLVE-NUMX / WS-SOLVE-DET                           
038300        COMPUTE WS-SOLVE-Y ROUNDED =                              
038400           WS-SOLVE-NUMY / WS-SOLVE-DET                           
038500        COMPUTE WS-SOLVE-XINT  = WS-SOLVE-X                       
038600        COMPUTE WS-SOLVE-YINT  = WS-SOLVE-Y                       
038700        COMPUTE WS-SOLVE-XFRAC = WS-SOLVE-X - WS-SOLVE-XINT       
038800        COMPUTE WS-SOLVE-YFRAC = WS-SOLVE-Y - WS-SOLVE-YINT       
038900        IF WS-SOLVE-XFRAC = ZERO                                  
039000           MOVE WS-SOLVE-XINT TO WS-FMT-INT-VAL                   
039100           PERFORM 3600-FORMATEAR-ENTERO-I                        
039200              THRU 3600-FORMATEAR-ENTERO-F                        
039300           MOVE WS-FMT-TRIMMED TO WS-X-TXT                        
039400        ELSE                                                      
039500           MOVE WS-SOLVE-X TO WS-FMT-DEC-VAL                      
039600           PERFORM 3700-FORMATEAR-DECIMAL-I                       
039700              THRU 3700-FORMATEAR-DECIMAL-F                       
039800           MOVE WS-FMT-TRIMMED TO WS-X-TXT                        
039900        END-IF                                                    
040000        IF WS-SOLVE-YFRAC = ZERO                                  
040100           MOVE WS-SOLVE-YINT TO WS-FMT-INT-VAL                   
040200           PERFORM 3600-FORMATEAR-ENTERO-I                        
040300              THRU 3600-FORMATEAR-ENTERO-F                        
040400           MOVE WS-FMT-TRIMMED TO WS-Y-TXT                        
040500        ELSE                                                      
040600           MOVE WS-SOLVE-Y TO WS-FMT-DEC-VAL                      
040700           PERFORM 3700-FORMATEAR-DECIMAL-I                       
040800              THRU 3700-FORMATEAR-DECIMAL-F                       
040900           MOVE WS-FMT-TRIMMED TO WS-Y-TXT                        
041000        END-IF                                                    
041100        MOVE SPACES TO CRS1-RESULT-TEXT                           
041200        STRING 'x=' DELIMITED BY SIZE                             
041300               WS-X-TXT DELIMITED BY SPACE                        
041400               ' y=' DELIMITED BY SIZE                            
041500               WS-Y-TXT DELIMITED BY SPACE                        
041600               INTO CRS1-RESULT-TEXT                              
041700        END-STRING                                                
041800     END-IF.                                                      
041900                                                                  
042000     PERFORM 2500-ESCRIBIR-I THRU 2500-ESCRIBIR-F.                
042100                                                                  
042200 2320-RESOLVER-F.  EXIT.                                          
042300                                                                  
042400                                                                  
042500*_________________________________________________________________
042600 2340-MALFORMADO-I.                                               
042700                                                                  
042800     MOVE SPACES TO CRS1-RESULT-TEXT.                             
042900     STRING 'malformed input: "' DELIMITED BY SIZE                
043000            WS-TRIM-TEXT (1:WS-TRIM-FIN) DELIMITED BY SIZE        
043100            '"' DELIMITED BY SIZE                                 
043200            INTO CRS1-RESULT-TEXT                                 
043300     END-STRING.                                                  
043400     PERFORM 2500-ESCRIBIR-I THRU 2500-ESCRIBIR-F.                
043500                                                                  
043600 2340-MALFORMADO-F.  EXIT.                                        
043700                                                                  
043800                                                                  
043900*_________________________________________________________________
044000 2500-ESCRIBIR-I.                                                 
044100                                                                  
044200     MOVE CRS1-RESULT-TEXT TO REG-SALIDA.                         
044300     WRITE REG-SALIDA.                                            
044400     ADD 1 TO WS-ESCRITOS.                                        
044500                                                                  
044600 2500-ESCRIBIR-F.  EXIT.                                          
044700                                                                  
044800                                                                  
044900*_________________________________________________________________
045000*    PARSEA WS-TRIM-TEXT (1:WS-TRIM-FIN) COMO UNA ECUACION Y      
045100*    LA DEJA EN WS-EQ-SLOT (WS-EQC + 1).  PRENDE WS-EQ-ES-ERROR   
045200*    SI EL RENGLON NO RESPETA LA GRAMATICA.                       
045300*_________________________________________________________________
045400 3000-PARSE-ECUACION-I.                                           
045500                                                                  
045600     MOVE ZERO TO EQ-CX (WS-EQC + 1)                              
045700                  EQ-CY (WS-EQC + 1)                              
045800                  EQ-VAL (WS-EQC + 1).                            
045900     MOVE 1 TO WS-EQ-POS.                                         
046000     MOVE WS-TRIM-FIN TO WS-EQ-END.                               
046100     SET WS-EQ-ES-ERROR TO FALSE.                                 
046200     MOVE 'N' TO WS-EQ-ERROR.                                     
046300     MOVE 'N' TO WS-EQ-DONE-LHS.                                  
046400                                                                  
046500     PERFORM 3100-PARSE-LADO-IZQ-I THRU 3100-PARSE-LADO-IZQ-F     
046600        UNTIL WS-EQ-LHS-LISTO OR WS-EQ-ES-ERROR.                  
046700                                                                  
046800     IF NOT WS-EQ-ES-ERROR                                        
046900        PERFORM 3150-PARSE-LADO-DER-I THRU 3150-PARSE-LADO-DER-F  
047000     END-IF.                                                      
047100                                                                  
047200 3000-PARSE-ECUACION-F.  EXIT.                                    
047300                                                                  
047400                                                                  
047500*_________________________________________________________________
047600*    UNA VUELTA DEL LADO IZQUIERDO: PARSEA UN TERMINO Y MIRA EL   
047700*    CARACTER SIGUIENTE (X, Y, = U OTRO).                         
047800*_________________________________________________________________
047900 3100-PARSE-LADO-IZQ-I.                                           
048000                                                                  
048100     IF WS-EQ-POS > WS-EQ-END                                     
048200        SET WS-EQ-ES-ERROR TO TRUE                                
048300     ELSE                                                         
048400        PERFORM 3200-PARSE-TERMINO-I THRU 3200-PARSE-TERMINO-F    
048500        IF NOT WS-EQ-ES-ERROR                                     
048600           IF WS-EQ-POS > WS-EQ-END                               
048700              SET WS-EQ-ES-ERROR TO TRUE                          
048800           ELSE                                                   
048900              MOVE WS-TRIM-TEXT (WS-EQ-POS:1) TO WS-EQ-CHAR       
049000              EVALUATE WS-EQ-CHAR                                 
049100                 WHEN 'X'                                         
049200                    ADD WS-TERM-VAL TO EQ-CX (WS-EQC + 1)         
049300                    ADD 1 TO WS-EQ-POS                            
049400                 WHEN 'Y'                                         
049500                    ADD WS-TERM-VAL TO EQ-CY (WS-EQC + 1)         
049600                    ADD 1 TO WS-EQ-POS                            
049700                 WHEN '='                                         
049800                    IF WS-TERM-TIENE-DIGITOS                      
049900                       SUBTRACT WS-TERM-VAL                       
050000                          FROM EQ-VAL (WS-EQC + 1)                
050100                    END-IF                                        
050200                    ADD 1 TO WS-EQ-POS                            
050300                    MOVE 'S' TO WS-EQ-DONE-LHS                    
050400                 WHEN OTHER                                       
050500                    SET WS-EQ-ES-ERROR TO TRUE                    
050600              END-EVALUATE                                        
050700           END-IF                                                 
050800        END-IF                                                    
050900     END-IF.                                                      
051000                                                                  
051100 3100-PARSE-LADO-IZQ-F.  EXIT.                                    
051200                                                                  
051300                                                                  
051400*_________________________________________________________________
051500*    LADO DERECHO: UN UNICO NUMERO (CON DIGITOS OBLIGATORIOS)     
051600*    QUE SE SUMA A EQ-VAL.  CUALQUIER RESTO DESPUES DEL NUMERO    
051700*    ES RENGLON MALFORMADO.                                       
051800*_________________________________________________________________
051900 3150-PARSE-LADO-DER-I.                                           
052000                                                                  
052100     PERFORM 3200-PARSE-TERMINO-I THRU 3200-PARSE-TERMINO-F.      
052200                                                                  
052300     IF NOT WS-EQ-ES-ERROR                                        
052400        IF NOT WS-TERM-TIENE-DIGITOS                              
052500           SET WS-EQ-ES-ERROR TO TRUE                             
052600        ELSE                                                      
052700           ADD WS-TERM-VAL TO EQ-VAL (WS-EQC + 1)                 
052800           IF WS-EQ-POS <= WS-EQ-END                              
052900              SET WS-EQ-ES-ERROR TO TRUE                          
053000           END-IF                                                 
053100        END-IF                                                    
053200     END-IF.                                                      
053300                                                                  
053400 3150-PARSE-LADO-DER-F.  EXIT.                                    
053500                                                                  
053600                                                                  
053700*_________________________________________________________________
053800*    PARSEA UN TERMINO (SIGNO OPCIONAL + DIGITOS) A PARTIR DE     
053900*    WS-EQ-POS.  SI NO HAY DIGITOS, DEVUELVE COEFICIENTE          
054000*    IMPLICITO +1/-1 SEGUN EL SIGNO LEIDO (O NINGUNO).            
054100*_________________________________________________________________
054200 3200-PARSE-TERMINO-I.                                            
054300                                                                  
054400     MOVE '+'    TO WS-TERM-SIGNO.                                
054500     MOVE 'N'    TO WS-TERM-HASDIG.                               
054600     MOVE ZERO   TO WS-TERM-RAW-LEN WS-TERM-VAL.                  
054700     MOVE SPACES TO WS-TERM-RAW.                                  
054800                                                                  
054900     IF WS-TRIM-TEXT (WS-EQ-POS:1) = '+'                          
055000        ADD 1 TO WS-EQ-POS                                        
055100     ELSE                                                         
055200        IF WS-TRIM-TEXT (WS-EQ-POS:1) = '-'                       
055300           MOVE '-' TO WS-TERM-SIGNO                              
055400           ADD 1 TO WS-EQ-POS                                     
055500        END-IF                                                    
055600     END-IF.                                                      
055700                                                                  
055800     PERFORM 3210-JUNTAR-DIGITO-I THRU 3210-JUNTAR-DIGITO-F       
055900        UNTIL WS-EQ-POS > WS-EQ-END                               
056000           OR WS-TRIM-TEXT (WS-EQ-POS:1) < '0'                    
056100           OR WS-TRIM-TEXT (WS-EQ-POS:1) > '9'.                   
056200                                                                  
056300     IF WS-TERM-TIENE-DIGITOS                                     
056400        IF WS-TERM-RAW-LEN > 9                                    
056500           SET WS-EQ-ES-ERROR TO TRUE                             
056600        ELSE                                                      
056700           MOVE WS-TERM-RAW TO WS-TERM-EDIT                       
056800           IF WS-TERM-EDIT NOT NUMERIC                            
056900              SET WS-EQ-ES-ERROR TO TRUE                          
057000           ELSE                                                   
057100              IF WS-TERM-SIGNO = '-'                              
057200                 COMPUTE WS-TERM-VAL = ZERO - WS-TERM-EDIT        
057300              ELSE                                                
057400                 MOVE WS-TERM-EDIT TO WS-TERM-VAL                 
057500              END-IF                                              
057600           END-IF                                                 
057700        END-IF                                                    
057800     ELSE                                                         
057900        IF WS-TERM-SIGNO = '-'                                    
058000           MOVE -1 TO WS-TERM-VAL                                 
058100        ELSE                                                      
058200           MOVE 1  TO WS-TERM-VAL                                 
058300        END-IF                                                    
058400     END-IF.                                                      
058500                                                                  
058600 3200-PARSE-TERMINO-F.  EXIT.                                     
058700                                                                  
058800 3210-JUNTAR-DIGITO-I.                                            
058900                                                                  
059000     ADD 1 TO WS-TERM-RAW-LEN.                                    
059100     IF WS-TERM-RAW-LEN <= 9                                      
059200        MOVE WS-TRIM-TEXT (WS-EQ-POS:1)                           
059300           TO WS-TERM-RAW (WS-TERM-RAW-LEN:1)                     
059400     END-IF.                                                      
059500     MOVE 'S' TO WS-TERM-HASDIG.                                  
059600     ADD 1 TO WS-EQ-POS.                                          
059700                                                                  
059800 3210-JUNTAR-DIGITO-F.  EXIT.                                     
059900                                                                  
060000                                                                  
060100*_________________________________________________________________
060200*    ARMA LA FORMA CANONICA '<CX>X<+CY/CY>Y=<VAL>' DE LA          
060300*    ECUACION WS-TRIM-IND (1 O 2) PARA LOS MENSAJES DE ERROR.     
060400*_________________________________________________________________
060500 3300-TEXTO-ECUACION-I.                                           
060600                                                                  
060700     MOVE EQ-CX (WS-TRIM-IND) TO WS-FMT-INT-VAL.                  
060800     PERFORM 3600-FORMATEAR-ENTERO-I THRU 3600-FORMATEAR-ENTERO-F.
060900     IF WS-TRIM-IND = 1                                           
061000        MOVE SPACES TO WS-EQ0-TXT                                 
061100        STRING WS-FMT-TRIMMED DELIMITED BY SPACE                  
061200               'x' DELIMITED BY SIZE                              
061300               INTO WS-EQ0-TXT                                    
061400     ELSE                                                         
061500        MOVE SPACES TO WS-EQ1-TXT                                 
061600        STRING WS-FMT-TRIMMED DELIMITED BY SPACE                  
061700               'x' DELIMITED BY SIZE                              
061800               INTO WS-EQ1-TXT                                    
061900     END-IF.                                                      
062000                                                                  
062100     MOVE EQ-CY (WS-TRIM-IND) TO WS-FMT-INT-VAL.                  
062200     PERFORM 3600-FORMATEAR-ENTERO-I THRU 3600-FORMATEAR-ENTERO-F.
062300     IF WS-TRIM-IND = 1                                           
062400        IF EQ-CY (1) >= ZERO                                      
062500           STRING WS-EQ0-TXT DELIMITED BY SPACE                   
062600                  '+' DELIMITED BY SIZE                           
062700                  WS-FMT-TRIMMED DELIMITED BY SPACE               
062800                  'y=' DELIMITED BY SIZE                          
062900                  INTO WS-EQ0-TXT                                 
063000        ELSE                                                      
063100           STRING WS-EQ0-TXT DELIMITED BY SPACE                   
063200                  WS-FMT-TRIMMED DELIMITED BY SPACE               
063300                  'y=' DELIMITED BY SIZE                          
063400                  INTO WS-EQ0-TXT                                 
063500        END-IF                                                    
063600     ELSE                                                         
063700        IF EQ-CY (2) >= ZERO                                      
063800           STRING WS-EQ1-TXT DELIMITED BY SPACE                   
063900                  '+' DELIMITED BY SIZE                           
064000                  WS-FMT-TRIMMED DELIMITED BY SPACE               
064100                  'y=' DELIMITED BY SIZE                          
064200                  INTO WS-EQ1-TXT                                 
064300        ELSE                                                      
064400           STRING WS-EQ1-TXT DELIMITED BY SPACE                   
064500                  WS-FMT-TRIMMED DELIMITED BY SPACE               
064600                  'y=' DELIMITED BY SIZE                          
064700                  INTO WS-EQ1-TXT                                 
064800        END-IF                                                    
064900     END-IF.                                                      
065000                                                                  
065100     MOVE EQ-VAL (WS-TRIM-IND) TO WS-FMT-INT-VAL.                 
065200     PERFORM 3600-FORMATEAR-ENTERO-I THRU 3600-FORMATEAR-ENTERO-F.
065300     IF WS-TRIM-IND = 1                                           
065400        STRING WS-EQ0-TXT DELIMITED BY SPACE                      
065500               WS-FMT-TRIMMED DELIMITED BY SPACE                  
065600               INTO WS-EQ0-TXT                                    
065700     ELSE                                                         
065800        STRING WS-EQ1-TXT DELIMITED BY SPACE                      
065900               WS-FMT-TRIMMED DELIMITED BY SPACE                  
066000               INTO WS-EQ1-TXT                                    
066100     END-IF.                                                      
066200                                                                  
066300 3300-TEXTO-ECUACION-F.  EXIT.                                    
066400                                                                  
066500                                                                  
066600*_________________________________________________________________
066700*    FORMATEA WS-FMT-INT-VAL (ENTERO CON SIGNO) A TEXTO SIN       
066800*    BLANCOS A IZQUIERDA, DEJANDOLO EN WS-FMT-TRIMMED.            
066900*_________________________________________________________________
067000 3600-FORMATEAR-ENTERO-I.                                         
067100                                                                  
067200     MOVE WS-FMT-INT-VAL TO WS-FMT-INT-EDIT.                      
067300     MOVE SPACES TO WS-FMT-RAW.                                   
067400     MOVE WS-FMT-INT-EDIT TO WS-FMT-RAW.                          
067500     PERFORM 3650-LEFT-TRIM-I THRU 3650-LEFT-TRIM-F.              
067600                                                                  
067700 3600-FORMATEAR-ENTERO-F.  EXIT.                                  
067800                                                                  
067900                                                                  
068000*_________________________________________________________________
068100*    FORMATEA WS-FMT-DEC-VAL (DECIMAL DE 6 POSICIONES) A TEXTO,   
068200*    RECORTANDO BLANCOS A IZQUIERDA Y CEROS/PUNTO SOBRANTES A     
068300*    DERECHA.                                                     
068400*_________________________________________________________________
068500 3700-FORMATEAR-DECIMAL-I.                                        
068600                                                                  
068700     MOVE WS-FMT-DEC-VAL TO WS-FMT-DEC-EDIT.                      
068800     MOVE SPACES TO WS-FMT-RAW.                                   
068900     MOVE WS-FMT-DEC-EDIT TO WS-FMT-RAW.                          
069000     PERFORM 3650-LEFT-TRIM-I THRU 3650-LEFT-TRIM-F.              
069100     PERFORM 3750-STRIP-CEROS-I THRU 3750-STRIP-CEROS-F.          
069200                                                                  
069300 3700-FORMATEAR-DECIMAL-F.  EXIT.                                 
069400                                                                  
069500                                                                  
069600*_________________________________________________________________
069700*    RECORTA BLANCOS A IZQUIERDA DE WS-FMT-RAW, DEJANDO EL        
069800*    RESULTADO JUSTIFICADO A IZQUIERDA EN WS-FMT-TRIMMED Y SU     
069900*    LARGO EN WS-FMT-LEN.                                         
070000*_________________________________________________________________
070100 3650-LEFT-TRIM-I.                                                
070200                                                                  
070300     MOVE SPACES TO WS-FMT-TRIMMED.                               
070400     MOVE 1 TO WS-FMT-I.                                          
070500     PERFORM 3660-BUSCAR-NO-BLANCO-I THRU 3660-BUSCAR-NO-BLANCO-F 
070600        VARYING WS-FMT-I FROM 1 BY 1                              
070700        UNTIL WS-FMT-I > 20                                       
070800           OR WS-FMT-RAW (WS-FMT-I:1) NOT = SPACE.                
070900     IF WS-FMT-I > 20                                             
071000        MOVE ZERO TO WS-FMT-LEN                                   
071100     ELSE                                                         
071200        COMPUTE WS-FMT-LEN = 21 - WS-FMT-I                        
071300        MOVE WS-FMT-RAW (WS-FMT-I:WS-FMT-LEN) TO WS-FMT-TRIMMED   
071400     END-IF.                                                      
071500                                                                  
071600 3650-LEFT-TRIM-F.  EXIT.                                         
071700                                                                  
071800 3660-BUSCAR-NO-BLANCO-I.                                         
071900 3660-BUSCAR-NO-BLANCO-F.  EXIT.                                  
072000                                                                  
072100                                                                  
072200*_________________________________________________________________
072300*    RECORTA CEROS SOBRANTES (Y EL PUNTO, SI QUEDA SOLO) DEL      
072400*    FINAL DE WS-FMT-TRIMMED (1:WS-FMT-LEN).                      
072500*_________________________________________________________________
072600 3750-STRIP-CEROS-I.                                              
072700                                                                  
072800     PERFORM 3760-SACAR-CERO-I THRU 3760-SACAR-CERO-F             
072900        UNTIL WS-FMT-LEN = ZERO                                   
073000           OR WS-FMT-TRIMMED (WS-FMT-LEN:1) NOT = '0'.            
073100                                                                  
073200     IF WS-FMT-LEN > ZERO                                         
073300        IF WS-FMT-TRIMMED (WS-FMT-LEN:1) = '.'                    
073400           SUBTRACT 1 FROM WS-FMT-LEN                             
073500        END-IF                                                    
073600     END-IF.                                                      
073700                                                                  
073800 3750-STRIP-CEROS-F.  EXIT.                                       
073900                                                                  
074000 3760-SACAR-CERO-I.                                               
074100                                                                  
074200     MOVE SPACE TO WS-FMT-TRIMMED (WS-FMT-LEN:1).                 
074300     SUBTRACT 1 FROM WS-FMT-LEN.                                  
074400                                                                  
074500 3760-SACAR-CERO-F.  EXIT.                                        
074600                                                                  
074700                                                                  
074800*_________________________________________________________________
074900 9999-FINAL-I.                                                    
075000                                                                  
075100     CLOSE ENTRADA.                                               
075200     CLOSE SALIDA.                                                
075300     DISPLAY 'PGMEQCAF - RENGLONES LEIDOS  : ' WS-LEIDOS.         
075400     DISPLAY 'PGMEQCAF - RENGLONES ESCRITOS : ' WS-ESCRITOS.      
075500                                                                  
075600 9999-FINAL-F.  EXIT.                                             
