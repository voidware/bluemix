000100*////////////////// (CALCRS1) ////////////////////////////////////
000200************************************************************      
000300*     LAYOUT  RENGLON DE RESULTADO DE CALCULO  (CALCRS1)     *    
000400*     LARGO REGISTRO = 121 BYTES                              *   
000500*     USADO POR LOS TRES PROGRAMAS DE LA SUITE DE CALCULO.    *   
000600************************************************************      
000700*     1990-04-02 RVM  CAF-0900  ALTA INICIAL DEL BOOK.            CAF0900 
000800 01  REG-CALCRS1.                                                 
000900*     POSICION RELATIVA (1:120) TEXTO DE RESULTADO O DE           
001000*     ERROR, UN RENGLON POR UNIDAD DE TRABAJO PRODUCIDA.          
001100     03  CRS1-RESULT-TEXT    PIC X(120)   VALUE SPACES.           
001200*     RELLENO PARA COMPLETAR EL REGISTRO A 121 BYTES.             
001300     03  FILLER              PIC X(01)    VALUE SPACES.           
