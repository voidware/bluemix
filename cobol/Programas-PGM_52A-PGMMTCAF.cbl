000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    PGMMTCAF.                                         
000300 AUTHOR.        M T SOSA.                                         
000400 INSTALLATION.  DEPTO SISTEMAS - PROYECTO CAF.                    
000500 DATE-WRITTEN.  11/06/1994.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - PROYECTO CAF.                       
000800                                                                  
000900******************************************************************
001000*    PGMMTCAF                                                   * 
001100*    ---------                                                  * 
001200*    SUBRUTINA LLAMADA POR CALL DESDE PGMCHCAF.  RECIBE POR      *
001300*    LINKAGE UNA TABLA DE MONEDAS YA ORDENADA DESCENDENTE Y      *
001400*    DEVUELVE SI EL SISTEMA DE MONEDAS ES 'CANONICO', ES DECIR   *
001500*    SI EL ALGORITMO CODICIOSO (GREEDY) ES SIEMPRE OPTIMO PARA   *
001600*    CUALQUIER IMPORTE (PRUEBA DE MAGAZINE-NEMHAUSER-TROTTER,    *
001700*    1975).                                                      *
001800*                                                                *
001900*    LA PRUEBA COMPARA, PARA CADA PAR DE MONEDAS ADYACENTES,     *
002000*    EL CODICIOSO CONTRA EL MINIMO TEORICO EN UN PUNTO CRITICO   *
002100*    'ST'.  SI EL CODICIOSO USA TANTAS O MAS MONEDAS QUE EL      *
002200*    MINIMO TEORICO EN ALGUN PUNTO, EL SISTEMA NO ES CANONICO.   *
002300******************************************************************
002400*    HISTORIAL DE CAMBIOS                                         
002500*    ------------------------------------------------------------ 
002600*    1994-06-11 MTS  CAF-1071  ALTA INICIAL DE LA SUBRUTINA.      CAF1071 
002700*    1996-02-27 RVM  CAF-1128  SE CORRIGE EL CALCULO DE ST/MT     CAF1128 
002800*                                CUANDO EL COCIENTE ES EXACTO.    CAF1128 
002900*    1998-11-20 LQP  CAF-1203  REVISION Y2K: SIN IMPACTO, LA      CAF1203 
003000*                                SUBRUTINA NO MANEJA FECHAS.      CAF1203 
003100*    2001-09-05 MTS  CAF-1249  SE LIMITA LA TABLA RECIBIDA A 20   CAF1249 
003200*                                DENOMINACIONES (LIMITE DE LA     CAF1249 
003300*                                SUITE DE CALCULO).               CAF1249 
003400*    2005-02-11 MTS  CAF-1305  SE ELIMINA DE SPECIAL-NAMES EL     CAF1305 
003500*                                MNEMONICO TOP-OF-FORM, QUE NO SE CAF1305 
003600*                                USABA (LA SUBRUTINA NO IMPRIME). CAF1305 
003700******************************************************************
003800                                                                  
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200                                                                  
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500                                                                  
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
004700 DATA DIVISION.                                                   
004800 FILE SECTION.                                                    
004900                                                                  
005000 WORKING-STORAGE SECTION.                                         
005100*=======================*                                         
005200                                                                  
005300 77  FILLER PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.         
005400                                                                  
005500*----------- COPIA LOCAL DE LA TABLA RECIBIDA --------------------
005600 01  WS-TABLA-LOCAL.                                              
005700     03  WS-COIN-LOCAL OCCURS 20 TIMES                            
005800                             PIC S9(09) COMP-3 VALUE ZEROS.       
005900     03  FILLER              PIC X(01)    VALUE SPACES.           
006000 01  WS-NUM-COINS-LOCAL      PIC 9(04)   COMP VALUE ZEROS.        
006100                                                                  
006200*----------- INDICES Y ACUMULADORES DE LA PRUEBA MNT -------------
006300 01  WS-MNT-AREA.                                                 
006400     03  WS-MNT-T            PIC 9(04)   COMP VALUE ZEROS.        
006500     03  WS-MNT-CT1          PIC S9(09)  COMP-3 VALUE ZEROS.      
006600     03  WS-MNT-CT           PIC S9(09)  COMP-3 VALUE ZEROS.      
006700     03  WS-MNT-MT           PIC S9(09)  COMP-3 VALUE ZEROS.      
006800     03  WS-MNT-ST           PIC S9(09)  COMP-3 VALUE ZEROS.      
006900     03  WS-MNT-AMT          PIC S9(09)  COMP-3 VALUE ZEROS.      
007000     03  WS-MNT-GREEDY-CNT   PIC 9(09)   COMP VALUE ZEROS.        
007100     03  WS-MNT-SALIR        PIC X       VALUE 'N'.               
007200         88  WS-MNT-CORTAR-PRUEBA VALUE 'S'.                      
007300     03  FILLER              PIC X(01)    VALUE SPACES.           
007400                                                                  
007500*----------- AREA DE TRABAJO DEL GREEDY INTERNO ------------------
007600 01  WS-GREEDY-AREA.                                              
007700     03  WS-GREEDY-REM       PIC S9(09)  COMP-3 VALUE ZEROS.      
007800     03  WS-GREEDY-IDX       PIC 9(04)   COMP VALUE ZEROS.        
007900     03  WS-GREEDY-TOMA      PIC S9(09)  COMP-3 VALUE ZEROS.      
008000                                                                  
008100*     VISTA ALTERNATIVA DE LA TABLA LOCAL, USADA SOLO PARA        
008200*     VOLCADOS DE DEBUG DEL AREA (CAF-1249).                      
008300 01  WS-TABLA-LOCAL-ALT REDEFINES WS-TABLA-LOCAL.                 
008400     03  WS-TABLA-LOCAL-X    PIC X(80).                           
008500*     VISTA ALTERNATIVA DEL AREA DE INDICES MNT (IDEM).           
008600 01  WS-MNT-AREA-ALT REDEFINES WS-MNT-AREA.                       
008700     03  FILLER              PIC X(20).                           
008800     03  WS-MNT-ULT-BYTE     PIC X(01).                           
008900*     VISTA ALTERNATIVA DEL AREA DEL GREEDY INTERNO (IDEM).       
009000 01  WS-GREEDY-AREA-ALT REDEFINES WS-GREEDY-AREA.                 
009100     03  WS-GREEDY-REM-X     PIC X(04).                           
009200     03  FILLER              PIC X(06).                           
009300                                                                  
009400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.         
009500                                                                  
009600*--------------------------------------------------------------   
009700 LINKAGE SECTION.                                                 
009800*================*                                                
009900 01  LK-COMUNICACION.                                             
010000     03  LK-NUM-COINS        PIC 9(04)   COMP-3.                  
010100     03  LK-COIN-VALUE OCCURS 20 TIMES                            
010200                             PIC S9(09)  COMP-3.                  
010300     03  LK-CANONICAL-FLAG   PIC X.                               
010400         88  LK-ES-CANONICO       VALUE 'S'.                      
010500         88  LK-NO-ES-CANONICO    VALUE 'N'.                      
010600     03  FILLER              PIC X(01).                           
010700                                                                  
010800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
010900 PROCEDURE DIVISION USING LK-COMUNICACION.                        
011000                                                                  
011100 MAIN-PROGRAM-I.                                                  
011200                                                                  
011300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.                    
011400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.                  
011500     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.                      
011600                                                                  
011700 MAIN-PROGRAM-L.  GOBACK.                                         
011800                                                                  
011900                                                                  
012000*_________________________________________________________________
012100 1000-INICIO-I.                                                   
012200                                                                  
012300     MOVE LK-NUM-COINS  TO WS-NUM-COINS-LOCAL.                    
012400     MOVE LK-COIN-VALUE (1) TO WS-COIN-LOCAL (1).                 
012500     PERFORM 1100-COPIAR-MONEDA-I THRU 1100-COPIAR-MONEDA-F       
012600        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
012700        UNTIL WS-GREEDY-IDX > WS-NUM-COINS-LOCAL.                 
012800     MOVE 'N' TO WS-MNT-SALIR.                                    
012900                                                                  
013000 1000-INICIO-F.  EXIT.                                            
013100                                                                  
013200 1100-COPIAR-MONEDA-I.                                            
013300                                                                  
013400     MOVE LK-COIN-VALUE (WS-GREEDY-IDX)                           
013500        TO WS-COIN-LOCAL (WS-GREEDY-IDX).                         
013600                                                                  
013700 1100-COPIAR-MONEDA-F.  EXIT.                                     
013800                                                                  
013900                                                                  
014000*_________________________________________________________________
014100*    APLICA LA PRUEBA MNT SOBRE WS-TABLA-LOCAL Y DEJA EL          
014200*    RESULTADO EN LK-CANONICAL-FLAG.                              
014300*_________________________________________________________________
014400 2000-PROCESO-I.                                                  
014500                                                                  
014600     SET LK-ES-CANONICO TO TRUE.                                  
014700                                                                  
014800     IF WS-NUM-COINS-LOCAL < 2                                    
014900        CONTINUE                                                  
015000     ELSE                                                         
015100        IF WS-COIN-LOCAL (WS-NUM-COINS-LOCAL) NOT = 1             
015200           SET LK-NO-ES-CANONICO TO TRUE                          
015300        ELSE                                                      
015400           IF WS-NUM-COINS-LOCAL < 3                              
015500              CONTINUE                                            
015600           ELSE                                                   
015700              PERFORM 2100-PROBAR-PAR-I THRU 2100-PROBAR-PAR-F    
015800                 VARYING WS-MNT-T FROM 2 BY 1                     
015900                 UNTIL WS-MNT-T > WS-NUM-COINS-LOCAL              
016000                    OR WS-MNT-CORTAR-PRUEBA                       
016100           END-IF                                                 
016200        END-IF                                                    
016300     END-IF.                                                      
016400                                                                  
016500 2000-PROCESO-F.  EXIT.                                           
016600                                                                  
016700                                                                  
016800*_________________________________________________________________
016900*    PRUEBA EL PAR ADYACENTE (WS-MNT-T - 1, WS-MNT-T).  SI EL     
017000*    CODICIOSO NO MEJORA AL MINIMO TEORICO, EL SISTEMA NO ES      
017100*    CANONICO Y SE CORTA LA PRUEBA.                               
017200*_________________________________________________________________
017300 2100-PROBAR-PAR-I.                                               
017400                                                                  
017500     MOVE WS-COIN-LOCAL (WS-MNT-T - 1) TO WS-MNT-CT1.             
017600     MOVE WS-COIN-LOCAL (WS-MNT-T)     TO WS-MNT-CT.              
017700                                                                  
017800     DIVIDE WS-MNT-CT1 BY WS-MNT-CT GIVING WS-MNT-MT.             
017900     COMPUTE WS-MNT-ST = WS-MNT-MT * WS-MNT-CT.                   
018000     IF WS-MNT-ST NOT = WS-MNT-CT1                                
018100        ADD WS-MNT-CT TO WS-MNT-ST                                
018200        ADD 1 TO WS-MNT-MT                                        
018300     END-IF.                                                      
018400                                                                  
018500     COMPUTE WS-MNT-AMT = WS-MNT-ST - WS-MNT-CT1.                 
018600     PERFORM 3000-GREEDY-CONTAR-I THRU 3000-GREEDY-CONTAR-F.      
018700                                                                  
018800     IF WS-MNT-GREEDY-CNT >= WS-MNT-MT                            
018900        SET LK-NO-ES-CANONICO TO TRUE                             
019000        SET WS-MNT-CORTAR-PRUEBA TO TRUE                          
019100     END-IF.                                                      
019200                                                                  
019300 2100-PROBAR-PAR-F.  EXIT.                                        
019400                                                                  
019500                                                                  
019600*_________________________________________________________________
019700*    CUENTA CUANTAS MONEDAS USA EL ALGORITMO CODICIOSO PARA       
019800*    FORMAR WS-MNT-AMT CON LA TABLA COMPLETA WS-TABLA-LOCAL.      
019900*    SUPONE QUE EL IMPORTE SIEMPRE SE PUEDE FORMAR (LA MENOR      
020000*    DENOMINACION ES 1 EN ESTE PUNTO DE LA PRUEBA).               
020100*_________________________________________________________________
020200 3000-GREEDY-CONTAR-I.                                            
020300                                                                  
020400     MOVE WS-MNT-AMT TO WS-GREEDY-REM.                            
020500     MOVE ZERO       TO WS-MNT-GREEDY-CNT.                        
020600                                                                  
020700     PERFORM 3100-GREEDY-UNA-MONEDA-I                             
020800        THRU 3100-GREEDY-UNA-MONEDA-F                             
020900        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
021000        UNTIL WS-GREEDY-IDX > WS-NUM-COINS-LOCAL                  
021100           OR WS-GREEDY-REM = ZERO.                               
021200                                                                  
021300 3000-GREEDY-CONTAR-F.  EXIT.                                     
021400                                                                  
021500 3100-GREEDY-UNA-MONEDA-I.                                        
021600                                                                  
021700     DIVIDE WS-GREEDY-REM BY WS-COIN-LOCAL (WS-GREEDY-IDX)        
021800        GIVING WS-GREEDY-TOMA                                     
021900        REMAINDER WS-GREEDY-REM.                                  
022000     ADD WS-GREEDY-TOMA TO WS-MNT-GREEDY-CNT.                     
022100                                                                  
022200 3100-GREEDY-UNA-MONEDA-F.  EXIT.                                 
022300                                                                  
022400                                                                  
022500*_________________________________________________________________
022600 9999-FINAL-I.                                                    
022700                                                                  
022800     CONTINUE.                                                    
022900                                                                  
023000 9999-FINAL-F.  EXIT.                                             
