000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    PGMFACAF.                                         
000300 AUTHOR.        R VILLAGRA MOYANO.                                
000400 INSTALLATION.  DEPTO SISTEMAS - PROYECTO CAF.                    
000500 DATE-WRITTEN.  02/04/1990.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - PROYECTO CAF.                       
000800                                                                  
000900******************************************************************
001000*    PGMFACAF                                                   * 
001100*    ---------                                                  * 
001200*    CALCULA EL FACTORIAL DE UN NUMERO ENTERO LEIDO DE UN       * 
001300*    ARCHIVO DE ENTRADA SECUENCIAL (UNO POR RENGLON) Y ESCRIBE  * 
001400*    EL RESULTADO (O EL MENSAJE DE ERROR CORRESPONDIENTE) EN UN * 
001500*    ARCHIVO DE SALIDA SECUENCIAL, UN RENGLON DE RESULTADO POR  * 
001600*    CADA RENGLON DE ENTRADA.                                   * 
001700*                                                                *
001800*    DOMINIO VALIDO: 0 <= N <= 20 (20! ES EL MAYOR FACTORIAL     *
001900*    QUE ENTRA EN UN CAMPO DE 19 DIGITOS).                       *
002000*                                                                *
002100*    UN RENGLON QUE EMPIEZA CON '#' CORTA LA LECTURA (FIN DE     *
002200*    LOTE).  UN RENGLON QUE EMPIEZA CON '//' ES COMENTARIO Y SE  *
002300*    SALTEA.  RENGLONES EN BLANCO TAMBIEN SE SALTEAN.            *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                         
002600*    ------------------------------------------------------------ 
002700*    1990-04-02 RVM  CAF-0900  ALTA INICIAL DEL PROGRAMA.         CAF0900 
002800*    1990-04-19 RVM  CAF-0911  SE AGREGA EL CORTE DE LECTURA      CAF0911 
002900*                                POR RENGLON '#'.                 CAF0911 
003000*    1991-02-14 LQP  CAF-0955  SE CORRIGE EL MENSAJE DE           CAF0955 
003100*                                RENGLON MALFORMADO (FALTABAN     CAF0955 
003200*                                LAS COMILLAS ALREDEDOR DEL       CAF0955 
003300*                                TEXTO ORIGINAL).                 CAF0955 
003400*    1992-08-30 RVM  CAF-1004  SE AGREGA VALIDACION DE SIGNO      CAF1004 
003500*                                ('+'/'-') ANTES DEL NUMERO.      CAF1004 
003600*    1994-01-11 MTS  CAF-1077  SE ESTANDARIZA EL COMENTARIO       CAF1077 
003700*                                DE RENGLON A '//'.               CAF1077 
003800*    1996-03-05 LQP  CAF-1140  SE AMPLIA WS-FACT-RESULT A 19      CAF1140 
003900*                                DIGITOS PARA CUBRIR 20!.         CAF1140 
004000*    1998-11-20 RVM  CAF-1201  REVISION Y2K: LA FECHA DE PROCESO  CAF1201 
004100*                                SE OBTIENE CON ACCEPT FROM DATE  CAF1201 
004200*                                YYYYMMDD, NO SE USA PARA CALCULO.CAF1201 
004300*    1999-06-02 MTS  CAF-1214  VERIFICACION FINAL DE PASE A       CAF1214 
004400*                                PRODUCCION PARA EL AAAA 2000.    CAF1214 
004500*    2001-09-17 LQP  CAF-1250  SE CIERRA EL LOTE TAMBIEN CUANDO   CAF1250 
004600*                                EL ARCHIVO DE ENTRADA VIENE VACIOCAF1250 
004700*    2004-05-06 RVM  CAF-1299  LIMPIEZA DE COMENTARIOS Y          CAF1299 
004800*                                RENUMERACION DE PARRAFOS 3000.   CAF1299 
004900*    2005-02-11 MTS  CAF-1305  SE ELIMINA DE SPECIAL-NAMES EL     CAF1305 
005000*                                MNEMONICO TOP-OF-FORM, QUE NO SE CAF1305 
005100*                                USABA (EL PROGRAMA NO IMPRIME).  CAF1305 
005200******************************************************************
005300                                                                  
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
005500 ENVIRONMENT DIVISION.                                            
005600 CONFIGURATION SECTION.                                           
005700                                                                  
005800 INPUT-OUTPUT SECTION.                                            
005900 FILE-CONTROL.                                                    
006000     SELECT ENTRADA ASSIGN DDENTRA                                
006100     FILE STATUS IS FS-ENT.                                       
006200                                                                  
006300     SELECT SALIDA  ASSIGN DDSALID                                
006400     FILE STATUS IS FS-SAL.                                       
006500                                                                  
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
006700 DATA DIVISION.                                                   
006800 FILE SECTION.                                                    
006900                                                                  
007000 FD  ENTRADA                                                      
007100     BLOCK CONTAINS 0 RECORDS                                     
007200     RECORDING MODE IS F.                                         
007300 01  REG-ENTRADA         PIC X(80).                               
007400                                                                  
007500 FD  SALIDA                                                       
007600     BLOCK CONTAINS 0 RECORDS                                     
007700     RECORDING MODE IS F.                                         
007800 01  REG-SALIDA          PIC X(120).                              
007900                                                                  
008000 WORKING-STORAGE SECTION.                                         
008100*=======================*                                         
008200                                                                  
008300*----------- ARCHIVOS ------------------------------------------- 
008400 77  FS-ENT                  PIC XX               VALUE SPACES.   
008500 77  FS-SAL                  PIC XX               VALUE SPACES.   
008600                                                                  
008700 77  WS-STATUS-FIN           PIC X.                               
008800     88  WS-FIN-LECTURA            VALUE 'Y'.                     
008900     88  WS-NO-FIN-LECTURA         VALUE 'N'.                     
009000                                                                  
009100 77  WS-STATUS-CORTE         PIC X.                               
009200     88  WS-CORTE-LOTE             VALUE 'Y'.                     
009300     88  WS-NO-CORTE-LOTE          VALUE 'N'.                     
009400                                                                  
009500*----------- RENGLON DE PEDIDO / RESULTADO (BOOKS COMPARTIDOS) ---
009600     COPY CALCLN1.                                                
009700     COPY CALCRS1.                                                
009800                                                                  
009900*----------- RENGLON RECORTADO -----------------------------------
010000 01  WS-TRIM-AREA.                                                
010100     03  WS-TRIM-TEXT        PIC X(80)    VALUE SPACES.           
010200     03  WS-TRIM-INI         PIC 9(02)    COMP VALUE ZEROS.       
010300     03  WS-TRIM-FIN         PIC 9(02)    COMP VALUE ZEROS.       
010400     03  WS-TRIM-IND         PIC 9(02)    COMP VALUE ZEROS.       
010500     03  FILLER              PIC X(01)    VALUE SPACES.           
010600                                                                  
010700*----------- VALIDACION DEL NUMERO -------------------------------
010800 01  WS-VALIDA-AREA.                                              
010900     03  WS-SIGNO-CHAR       PIC X        VALUE SPACE.            
011000     03  WS-SIGNO-NEG        PIC X        VALUE 'N'.              
011100         88  WS-ES-NEGATIVO       VALUE 'S'.                      
011200     03  WS-NUM-RAW          PIC X(09)    VALUE SPACES.           
011300     03  WS-NUM-RAW-LEN      PIC 9(02)    COMP VALUE ZEROS.       
011400     03  WS-NUM-EDIT         PIC 9(09)    VALUE ZEROS.            
011500     03  WS-STATUS-NUM       PIC X        VALUE SPACE.            
011600         88  WS-NUM-OK              VALUE 'S'.                    
011700         88  WS-NUM-MALO             VALUE 'N'.                   
011800     03  FILLER              PIC X(01)    VALUE SPACES.           
011900                                                                  
012000*----------- CALCULO DEL FACTORIAL -------------------------------
012100 01  WS-FACT-AREA.                                                
012200     03  WS-FACT-N           PIC S9(09)   COMP VALUE ZEROS.       
012300     03  WS-FACT-I           PIC 9(04)    COMP VALUE ZEROS.       
012400*     WS-FACT-RESULT REDEFINIDO PARA IMPRIMIR SIN CEROS A LA      
012500*     IZQUIERDA (VER 2400-FORMATEAR-FACT-I).                      
012600     03  WS-FACT-RESULT      PIC 9(19)    COMP-3 VALUE ZEROS.     
012700     03  WS-FACT-EDIT        PIC Z(18)9   VALUE ZEROS.            
012800     03  FILLER              PIC X(01)    VALUE SPACES.           
012900                                                                  
013000*----------- CONTADORES DE CORRIDA -------------------------------
013100 77  WS-LEIDOS               PIC 9(07)    COMP VALUE ZEROS.       
013200 77  WS-ESCRITOS             PIC 9(07)    COMP VALUE ZEROS.       
013300                                                                  
013400*----------- FECHA DE PROCESO (SOLO PARA EL LOG, NO PARA CALCULO)-
013500 01  WS-FECHA-PROC.                                               
013600     03  WS-FECHA-AAAA       PIC 9(04)    VALUE ZEROS.            
013700     03  WS-FECHA-MM         PIC 9(02)    VALUE ZEROS.            
013800     03  WS-FECHA-DD         PIC 9(02)    VALUE ZEROS.            
013900 01  WS-FECHA-PROC-ALT   REDEFINES WS-FECHA-PROC                  
014000                             PIC 9(08).                           
014100                                                                  
014200*     VISTA ALTERNATIVA PARA VOLCADO DE PANTALLA/DEBUG DEL        
014300*     CAMPO EMPAQUETADO DEL RESULTADO (CAF-1140).                 
014400 01  WS-FACT-RESULT-ALT  REDEFINES WS-FACT-AREA.                  
014500     03  FILLER              PIC X(06).                           
014600     03  WS-FACT-RESULT-X    PIC X(10).                           
014700     03  FILLER              PIC X(20).                           
014800                                                                  
014900*     VISTA ALTERNATIVA DEL CAMPO NUMERICO VALIDADO, USADA POR    
015000*     LOS MENSAJES DE DIAGNOSTICO DE 2300-VALIDAR-NUM-I.          
015100 01  WS-NUM-EDIT-ALT     REDEFINES WS-VALIDA-AREA.                
015200     03  FILLER              PIC X(13).                           
015300     03  WS-NUM-EDIT-X       PIC X(09).                           
015400     03  FILLER              PIC X(02).                           
015500                                                                  
015600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
015700 PROCEDURE DIVISION.                                              
015800                                                                  
015900 MAIN-PROGRAM-I.                                                  
016000                                                                  
016100     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.                  
016200     PERFORM 2000-PROCESO-I                                       
016300        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.                 
016400     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.                   
016500                                                                  
016600 MAIN-PROGRAM-L.  GOBACK.                                         
016700                                                                  
016800                                                                  
016900*_________________________________________________________________
017000 1000-INICIO-I.                                                   
017100                                                                  
017200     ACCEPT WS-FECHA-PROC FROM DATE YYYYMMDD.                     
017300                                                                  
017400     SET WS-NO-FIN-LECTURA  TO TRUE.                              
017500     SET WS-NO-CORTE-LOTE   TO TRUE.                              
017600                                                                  
017700     OPEN INPUT  ENTRADA.                                         
017800     IF FS-ENT IS NOT EQUAL '00'                                  
017900        DISPLAY '* ERROR EN OPEN ENTRADA PGMFACAF = ' FS-ENT      
018000        SET WS-FIN-LECTURA TO TRUE                                
018100     END-IF.                                                      
018200                                                                  
018300     OPEN OUTPUT SALIDA.                                          
018400     IF FS-SAL IS NOT EQUAL '00'                                  
018500        DISPLAY '* ERROR EN OPEN SALIDA  PGMFACAF = ' FS-SAL      
018600        SET WS-FIN-LECTURA TO TRUE                                
018700     END-IF.                                                      
018800                                                                  
018900     IF NOT WS-FIN-LECTURA                                        
019000        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
019100     END-IF.                                                      
019200                                                                  
019300 1000-INICIO-F.  EXIT.                                            
019400                                                                  
019500                                                                  
019600*_________________________________________________________________
019700 2000-PROCESO-I.                                                  
019800                                                                  
019900     PERFORM 2200-CLASIFICAR-I THRU 2200-CLASIFICAR-F.            
020000                                                                  
020100     IF WS-CORTE-LOTE                                             
020200        SET WS-FIN-LECTURA TO TRUE                                
020300     ELSE                                                         
020400        IF WS-TRIM-FIN NOT = ZERO                                 
020500           PERFORM 2300-VALIDAR-NUM-I THRU 2300-VALIDAR-NUM-F     
020600           PERFORM 2400-FORMATEAR-I THRU 2400-FORMATEAR-F         
020700           PERFORM 2500-ESCRIBIR-I THRU 2500-ESCRIBIR-F           
020800        END-IF                                                    
020900        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
021000     END-IF.                                                      
021100                                                                  
021200 2000-PROCESO-F.  EXIT.                                           
021300                                                                  
021400                                                                  
021500*_________________________________________________________________
021600*    LEE UN RENGLON DEL ARCHIVO DE ENTRADA Y LO PASA AL BOOK      
021700*    COMPARTIDO CALCLN1 (SIN CALCULAR TODAVIA EL LARGO).          
021800*_________________________________________________________________
021900 2100-LEER-I.                                                     
022000                                                                  
022100     READ ENTRADA INTO CLN1-LINE-TEXT                             
022200        AT END                                                    
022300           SET WS-FIN-LECTURA TO TRUE                             
022400     END-READ.                                                    
022500                                                                  
022600     IF NOT WS-FIN-LECTURA                                        
022700        ADD 1 TO WS-LEIDOS                                        
022800     END-IF.                                                      
022900                                                                  
023000 2100-LEER-F.  EXIT.                                              
023100                                                                  
023200                                                                  
023300*_________________________________________________________________
023400*    RECORTA BLANCOS A IZQUIERDA Y DERECHA DE CLN1-LINE-TEXT Y    
023500*    CLASIFICA EL RENGLON:  CORTE DE LOTE ('#'), COMENTARIO       
023600*    ('//'), BLANCO (SE SALTEA) O RENGLON A PROCESAR.             
023700*_________________________________________________________________
023800 2200-CLASIFICAR-I.                                               
023900                                                                  
024000     SET WS-NO-CORTE-LOTE TO TRUE.                                
024100     MOVE ZEROS  TO WS-TRIM-INI WS-TRIM-FIN.                      
024200     MOVE SPACES TO WS-TRIM-TEXT.                                 
024300                                                                  
024400     PERFORM 2210-SCAN-FIN-I THRU 2210-SCAN-FIN-F                 
024500        VARYING WS-TRIM-IND FROM 80 BY -1                         
024600        UNTIL WS-TRIM-IND = ZERO                                  
024700           OR CLN1-LINE-TEXT (WS-TRIM-IND:1) NOT = SPACE.         
024800     MOVE WS-TRIM-IND TO WS-TRIM-FIN.                             
024900                                                                  
025000     IF WS-TRIM-FIN NOT = ZERO                                    
025100        PERFORM 2220-SCAN-INI-I THRU 2220-SCAN-INI-F              
025200           VARYING WS-TRIM-IND FROM 1 BY 1                        
025300           UNTIL WS-TRIM-IND > WS-TRIM-FIN                        
025400              OR CLN1-LINE-TEXT (WS-TRIM-IND:1) NOT = SPACE       
025500        MOVE WS-TRIM-IND TO WS-TRIM-INI                           
025600        MOVE CLN1-LINE-TEXT (WS-TRIM-INI:                         
025700             WS-TRIM-FIN - WS-TRIM-INI + 1) TO WS-TRIM-TEXT       
025800        COMPUTE CLN1-LINE-LEN =                                   
025900             WS-TRIM-FIN - WS-TRIM-INI + 1                        
026000     ELSE                                                         
026100        MOVE ZEROS TO CLN1-LINE-LEN                               
026200     END-IF.                                                      
026300                                                                  
026400     IF WS-TRIM-FIN NOT = ZERO                                    
026500        IF WS-TRIM-TEXT (1:1) = '#'                               
026600           SET WS-CORTE-LOTE TO TRUE                              
026700        ELSE                                                      
026800           IF WS-TRIM-TEXT (1:2) = '//'                           
026900              MOVE ZEROS TO WS-TRIM-FIN CLN1-LINE-LEN             
027000           END-IF                                                 
027100        END-IF                                                    
027200     END-IF.                                                      
027300                                                                  
027400 2200-CLASIFICAR-F.  EXIT.                                        
027500                                                                  
027600                                                                  
027700*_________________________________________________________________
027800*    CUERPOS VACIOS: EL TRABAJO DEL BARRIDO ESTA EN LA CLAUSULA   
027900*    VARYING/UNTIL DE QUIEN LOS INVOCA (2200-CLASIFICAR-I).       
028000*_________________________________________________________________
028100 2210-SCAN-FIN-I.                                                 
028200 2210-SCAN-FIN-F.  EXIT.                                          
028300                                                                  
028400 2220-SCAN-INI-I.                                                 
028500 2220-SCAN-INI-F.  EXIT.                                          
028600                                                                  
028700                                                                  
028800*_________________________________________________________________
028900*    VALIDA QUE EL RENGLON RECORTADO SEA UN NUMERO ENTERO         
029000*    (OPCIONALMENTE PRECEDIDO DE '+' O '-') Y LO DEJA EN          
029100*    WS-FACT-N.  ANTE CUALQUIER DEFECTO DE FORMATO SE PRENDE      
029200*    WS-NUM-MALO.                                                 
029300*_________________________________________________________________
029400 2300-VALIDAR-NUM-I.                                              
029500                                                                  
029600     SET WS-NUM-OK      TO TRUE.                                  
029700     MOVE 'N' TO WS-SIGNO-NEG.                                    
029800     MOVE SPACES TO WS-NUM-RAW.                                   
029900     MOVE WS-TRIM-TEXT (1:1) TO WS-SIGNO-CHAR.                    
030000                                                                  
030100     IF WS-SIGNO-CHAR = '+' OR WS-SIGNO-CHAR = '-'                
030200        IF WS-SIGNO-CHAR = '-'                                    
030300           MOVE 'S' TO WS-SIGNO-NEG                               
030400        END-IF                                                    
030500        COMPUTE WS-NUM-RAW-LEN = CLN1-LINE-LEN - 1                
030600        IF WS-NUM-RAW-LEN > ZERO AND WS-NUM-RAW-LEN <= 9          
030700           MOVE WS-TRIM-TEXT (2:WS-NUM-RAW-LEN) TO WS-NUM-RAW     
030800        ELSE                                                      
030900           SET WS-NUM-MALO TO TRUE                                
031000        END-IF                                                    
031100     ELSE                                                         
031200        MOVE CLN1-LINE-LEN TO WS-NUM-RAW-LEN                      
031300        IF WS-NUM-RAW-LEN > ZERO AND WS-NUM-RAW-LEN <= 9          
031400           MOVE WS-TRIM-TEXT (1:WS-NUM-RAW-LEN) TO WS-NUM-RAW     
031500        ELSE                                                      
031600           SET WS-NUM-MALO TO TRUE                                
031700        END-IF                                                    
031800     END-IF.                                                      
031900                                                                  
032000     IF WS-NUM-OK                                                 
032100        MOVE WS-NUM-RAW TO WS-NUM-EDIT                            
032200        IF WS-NUM-EDIT NOT NUMERIC                                
032300           SET WS-NUM-MALO TO TRUE                                
032400        END-IF                                                    
032500     END-IF.                                                      
032600                                                                  
032700     IF WS-NUM-OK                                                 
032800        IF WS-ES-NEGATIVO                                         
032900           COMPUTE WS-FACT-N = ZERO - WS-NUM-EDIT                 
033000        ELSE                                                      
033100           MOVE WS-NUM-EDIT TO WS-FACT-N                          
033200        END-IF                                                    
033300     END-IF.                                                      
033400                                                                  
033500 2300-VALIDAR-NUM-F.  EXIT.                                       
033600                                                                  
033700                                                                  
033800*_________________________________________________________________
033900*    ARMA EL RENGLON DE RESULTADO: MENSAJE DE ERROR O EL          
034000*    FACTORIAL CALCULADO, SEGUN CORRESPONDA.                      
034100*_________________________________________________________________
034200 2400-FORMATEAR-I.                                                
034300                                                                  
034400     MOVE SPACES TO CRS1-RESULT-TEXT.                             
034500                                                                  
034600     IF WS-NUM-MALO                                               
034700        STRING 'malformed input: "' DELIMITED BY SIZE             
034800               WS-TRIM-TEXT (1:WS-TRIM-FIN) DELIMITED BY SIZE     
034900               '"' DELIMITED BY SIZE                              
035000               INTO CRS1-RESULT-TEXT                              
035100        END-STRING                                                
035200     ELSE                                                         
035300        IF WS-FACT-N < ZERO OR WS-FACT-N > 20                     
035400           MOVE WS-FACT-N TO WS-FACT-EDIT                         
035500           STRING 'value ' DELIMITED BY SIZE                      
035600                  WS-FACT-EDIT DELIMITED BY SIZE                  
035700                  ' out of range' DELIMITED BY SIZE               
035800                  INTO CRS1-RESULT-TEXT                           
035900        ELSE                                                      
036000           PERFORM 2450-CALC-FACT-I THRU 2450-CALC-FACT-F         
036100           MOVE WS-FACT-RESULT TO WS-FACT-EDIT                    
036200           MOVE WS-FACT-EDIT   TO CRS1-RESULT-TEXT                
036300        END-IF                                                    
036400     END-IF.                                                      
036500                                                                  
036600 2400-FORMATEAR-F.  EXIT.                                         
036700                                                                  
036800                                                                  
036900*_________________________________________________________________
037000*    CALCULA WS-FACT-N! COMO PRODUCTO DE 2..N (0! Y 1! = 1).      
037100*_________________________________________________________________
037200 2450-CALC-FACT-I.                                                
037300                                                                  
037400     MOVE 1 TO WS-FACT-RESULT.                                    
037500     PERFORM 2460-MULTIPLICAR-I THRU 2460-MULTIPLICAR-F           
037600        VARYING WS-FACT-I FROM 2 BY 1                             
037700        UNTIL WS-FACT-I > WS-FACT-N.                              
037800                                                                  
037900 2450-CALC-FACT-F.  EXIT.                                         
038000                                                                  
038100 2460-MULTIPLICAR-I.                                              
038200                                                                  
038300     COMPUTE WS-FACT-RESULT = WS-FACT-RESULT * WS-FACT-I.         
038400                                                                  
038500 2460-MULTIPLICAR-F.  EXIT.                                       
038600                                                                  
038700                                                                  
038800*_________________________________________________________________
038900 2500-ESCRIBIR-I.                                                 
039000                                                                  
039100     MOVE CRS1-RESULT-TEXT TO REG-SALIDA.                         
039200     WRITE REG-SALIDA.                                            
039300     ADD 1 TO WS-ESCRITOS.                                        
039400                                                                  
039500 2500-ESCRIBIR-F.  EXIT.                                          
039600                                                                  
039700                                                                  
039800*_________________________________________________________________
039900 9999-FINAL-I.                                                    
040000                                                                  
040100     CLOSE ENTRADA.                                               
040200     CLOSE SALIDA.                                                
040300     DISPLAY 'PGMFACAF - RENGLONES LEIDOS  : ' WS-LEIDOS.         
040400     DISPLAY 'PGMFACAF - RENGLONES ESCRITOS : ' WS-ESCRITOS.      
040500                                                                  
040600 9999-FINAL-F.  EXIT.                                             
