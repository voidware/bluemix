000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    PGMCHCAF.                                         
000300 AUTHOR.        R VILLALBA MORENO.                                
000400 INSTALLATION.  DEPTO SISTEMAS - PROYECTO CAF.                    
000500 DATE-WRITTEN.  02/09/1991.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      USO INTERNO - PROYECTO CAF.                       
000800                                                                  
000900******************************************************************
001000*    PGMCHCAF                                                   * 
001100*    ---------                                                  * 
001200*    LEE RENGLONES 'MONEDA1,MONEDA2,...,MONEDAn:IMPORTE' DEL     *
001300*    ARCHIVO DE ENTRADA Y CALCULA, PARA CADA UNO, LA FORMA DE    *
001400*    DAR ESE IMPORTE DE VUELTO CON LA MENOR CANTIDAD DE          *
001500*    MONEDAS POSIBLE.                                            *
001600*                                                                *
001700*    SI EL SISTEMA DE MONEDAS ES 'CANONICO' (PRUEBA MNT, VER     *
001800*    PGMMTCAF) EL VUELTO SE ARMA CON EL ALGORITMO CODICIOSO      *
001900*    (GREEDY).  SI NO ES CANONICO SE BUSCA LA SOLUCION OPTIMA    *
002000*    POR BACKTRACKING CON POTA (BRANCH AND BOUND), ACOTANDO LA   *
002100*    BUSQUEDA CON UNA COTA SUPERIOR (UPPER LIMIT) OBTENIDA DEL   *
002200*    PROPIO CODICIOSO.  COMO EL COBOL DE ESTE TALLER NO TIENE    *
002300*    RECURSIVIDAD, EL BACKTRACKING SE SIMULA CON UNA PILA        *
002400*    EXPLICITA (WS-BB-STACK) EN LUGAR DE LLAMADAS RECURSIVAS.    *
002500******************************************************************
002600*    HISTORIAL DE CAMBIOS                                         
002700*    ------------------------------------------------------------ 
002800*    1991-09-02 RVM  CAF-0972  ALTA INICIAL DEL PROGRAMA          CAF0972 
002900*                                (SOLO ALGORITMO CODICIOSO).      CAF0972 
003000*    1992-12-14 LQP  CAF-1011  SE INCORPORA LA PRUEBA MNT         CAF1011 
003100*                                (CALL A PGMMTCAF) PARA DECIDIR   CAF1011 
003200*                                CODICIOSO VS. BACKTRACKING.      CAF1011 
003300*    1994-06-11 MTS  CAF-1072  SE AGREGA LA BUSQUEDA POR          CAF1072 
003400*                                BACKTRACKING CON PILA EXPLICITA  CAF1072 
003500*                                Y LA COTA INICIAL UPPER-LIMIT.   CAF1072 
003600*    1996-02-27 RVM  CAF-1129  SE LIMITA LA PILA A 100 NIVELES Y  CAF1129 
003700*                                LA TABLA DE CORTE (_CUTOFF) A    CAF1129 
003800*                                IMPORTES DE HASTA 999.           CAF1129 
003900*    1998-11-20 LQP  CAF-1204  REVISION Y2K: LA FECHA DE PROCESO  CAF1204 
004000*                                SE OBTIENE CON ACCEPT FROM DATE  CAF1204 
004100*                                YYYYMMDD.  SIN IMPACTO EN CALCULOCAF1204 
004200*    2000-04-18 MTS  CAF-1222  SE LIMITA LA CANTIDAD DE           CAF1222 
004300*                                DENOMINACIONES DISTINTAS A 20.   CAF1222 
004400*    2004-05-06 RVM  CAF-1296  SE ESTANDARIZA EL MENSAJE          CAF1296 
004500*                                '<RENGLON> HAS NO SOLUTION'.     CAF1296 
004600*    2005-02-11 MTS  CAF-1305  SE ELIMINA DE SPECIAL-NAMES EL     CAF1305 
004700*                                MNEMONICO TOP-OF-FORM, QUE NO SE CAF1305 
004800*                                USABA (EL PROGRAMA NO IMPRIME).  CAF1305 
004900*    2005-03-22 LQP  CAF-1306  SE REDACTAN LOS COMENTARIOS DE LA  CAF1306 
005000*                                PILA DE VUELTA ATRAS EN TERMINOS CAF1306 
005100*                                DEL PROPIO PROGRAMA, SIN NOMBRAR CAF1306 
005200*                                RUTINAS DE OTROS LENGUAJES.      CAF1306 
005300******************************************************************
005400                                                                  
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
005600 ENVIRONMENT DIVISION.                                            
005700 CONFIGURATION SECTION.                                           
005800                                                                  
005900 INPUT-OUTPUT SECTION.                                            
006000 FILE-CONTROL.                                                    
006100     SELECT ENTRADA ASSIGN DDENTRA                                
006200     FILE STATUS IS FS-ENT.                                       
006300                                                                  
006400     SELECT SALIDA  ASSIGN DDSALID                                
006500     FILE STATUS IS FS-SAL.                                       
006600                                                                  
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000                                                                  
007100 FD  ENTRADA                                                      
007200     BLOCK CONTAINS 0 RECORDS                                     
007300     RECORDING MODE IS F.                                         
007400 01  REG-ENTRADA         PIC X(80).                               
007500                                                                  
007600 FD  SALIDA                                                       
007700     BLOCK CONTAINS 0 RECORDS                                     
007800     RECORDING MODE IS F.                                         
007900 01  REG-SALIDA          PIC X(120).                              
008000                                                                  
008100 WORKING-STORAGE SECTION.                                         
008200*=======================*                                         
008300                                                                  
008400*----------- ARCHIVOS --------------------------------------------
008500 77  FS-ENT                  PIC XX               VALUE SPACES.   
008600 77  FS-SAL                  PIC XX               VALUE SPACES.   
008700                                                                  
008800 77  WS-STATUS-FIN           PIC X.                               
008900     88  WS-FIN-LECTURA            VALUE 'Y'.                     
009000     88  WS-NO-FIN-LECTURA         VALUE 'N'.                     
009100                                                                  
009200 77  WS-STATUS-CORTE         PIC X.                               
009300     88  WS-CORTE-LOTE             VALUE 'Y'.                     
009400     88  WS-NO-CORTE-LOTE          VALUE 'N'.                     
009500                                                                  
009600*----------- RENGLON DE PEDIDO / RESULTADO (BOOKS COMPARTIDOS) ---
009700     COPY CALCLN1.                                                
009800     COPY CALCRS1.                                                
009900                                                                  
010000*----------- RENGLON RECORTADO -----------------------------------
010100 01  WS-TRIM-AREA.                                                
010200     03  WS-TRIM-TEXT        PIC X(80)    VALUE SPACES.           
010300     03  WS-TRIM-INI         PIC 9(02)    COMP VALUE ZEROS.       
010400     03  WS-TRIM-FIN         PIC 9(02)    COMP VALUE ZEROS.       
010500     03  WS-TRIM-IND         PIC 9(02)    COMP VALUE ZEROS.       
010600     03  FILLER              PIC X(01)    VALUE SPACES.           
010700                                                                  
010800*----------- TABLA DE MONEDAS DEL RENGLON EN CURSO (COIN-TABLE) --
010900 01  WS-COIN-TABLA.                                               
011000     03  CHT-COIN-VALUE OCCURS 20 TIMES                           
011100                             PIC S9(09)   COMP-3 VALUE ZEROS.     
011200     03  CHT-COIN-COUNT OCCURS 20 TIMES                           
011300                             PIC S9(09)   COMP-3 VALUE ZEROS.     
011400     03  FILLER              PIC X(01)    VALUE SPACES.           
011500 01  CHT-NUM-COINS           PIC 9(04)    COMP-3 VALUE ZEROS.     
011600 01  CHT-TARGET-AMT          PIC S9(09)   COMP-3 VALUE ZEROS.     
011700                                                                  
011800*----------- SEPARACION 'MONEDAS:IMPORTE' Y RECORRIDO DE TOKENS --
011900 01  WS-SPLIT-AREA.                                               
012000     03  WS-COLON-POS        PIC 9(02)    COMP VALUE ZEROS.       
012100     03  WS-COINS-FIN        PIC 9(02)    COMP VALUE ZEROS.       
012200     03  WS-AMT-INI          PIC 9(02)    COMP VALUE ZEROS.       
012300     03  WS-AMT-FIN          PIC 9(02)    COMP VALUE ZEROS.       
012400     03  WS-TOK-INI          PIC 9(02)    COMP VALUE ZEROS.       
012500     03  WS-TOK-RAW-INI      PIC 9(02)    COMP VALUE ZEROS.       
012600     03  WS-TOK-RAW-FIN      PIC 9(02)    COMP VALUE ZEROS.       
012700     03  WS-SPLIT-IND        PIC 9(02)    COMP VALUE ZEROS.       
012800     03  WS-PARSE-ERROR      PIC X        VALUE 'N'.              
012900         88  WS-HAY-ERROR-PARSEO   VALUE 'S'.                     
013000     03  FILLER              PIC X(01)    VALUE SPACES.           
013100                                                                  
013200*----------- PARSER GENERICO DE UN ENTERO CON SIGNO --------------
013300 01  WS-TOK-AREA.                                                 
013400     03  WS-TOK-TEXT         PIC X(20)    VALUE SPACES.           
013500     03  WS-TOK-LEN          PIC 9(02)    COMP VALUE ZEROS.       
013600     03  WS-TOK-SIGNO        PIC X        VALUE '+'.              
013700     03  WS-TOK-POS          PIC 9(02)    COMP VALUE ZEROS.       
013800     03  WS-TOK-DIGLEN       PIC 9(02)    COMP VALUE ZEROS.       
013900     03  WS-TOK-EDIT         PIC 9(09)    VALUE ZEROS.            
014000     03  WS-TOK-VAL          PIC S9(09)   COMP-3 VALUE ZEROS.     
014100     03  WS-TOK-OK           PIC X        VALUE 'N'.              
014200         88  WS-TOK-ES-VALIDO       VALUE 'S'.                    
014300     03  FILLER              PIC X(01)    VALUE SPACES.           
014400                                                                  
014500*----------- ORDENAMIENTO DESCENDENTE (BUBBLE SORT) --------------
014600 01  WS-SORT-AREA.                                                
014700     03  WS-SORT-I           PIC 9(02)    COMP VALUE ZEROS.       
014800     03  WS-SORT-J           PIC 9(02)    COMP VALUE ZEROS.       
014900     03  WS-SORT-TEMP        PIC S9(09)   COMP-3 VALUE ZEROS.     
015000     03  FILLER              PIC X(01)    VALUE SPACES.           
015100                                                                  
015200*----------- ALGORITMO CODICIOSO (GREEDY) ------------------------
015300 01  WS-GREEDY-AREA.                                              
015400     03  WS-GREEDY-IDX       PIC 9(02)    COMP VALUE ZEROS.       
015500     03  WS-GREEDY-REM       PIC S9(09)   COMP-3 VALUE ZEROS.     
015600     03  WS-GREEDY-TOTAL     PIC S9(09)   COMP-3 VALUE ZEROS.     
015700     03  FILLER              PIC X(01)    VALUE SPACES.           
015800                                                                  
015900*----------- COMUNICACION CON LA SUBRUTINA PGMMTCAF (CALL) -------
016000 01  WS-MNT-COMM.                                                 
016100     03  MNTC-NUM-COINS      PIC 9(04)    COMP-3 VALUE ZEROS.     
016200     03  MNTC-COIN-VALUE OCCURS 20 TIMES                          
016300                             PIC S9(09)   COMP-3 VALUE ZEROS.     
016400     03  MNTC-CANONICAL-FLAG PIC X        VALUE 'N'.              
016500         88  MNTC-ES-CANONICO      VALUE 'S'.                     
016600     03  FILLER              PIC X(01)    VALUE SPACES.           
016700                                                                  
016800*----------- BUSQUEDA POR VUELTA ATRAS (RAMIFICAR Y ACOTAR) ------
016900*    LA PILA SIMULA A MANO, NIVEL POR NIVEL, LA PRUEBA DE TOMAR   
017000*    O SALTEAR CADA MONEDA HASTA ARMAR EL VUELTO.  CADA NIVEL     
017100*    GUARDA EN QUE FASE QUEDO (ENTRAR / PROBAR TOMAR / TOMAR      
017200*    PENDIENTE / PROBAR SALTEAR / SALTEAR PENDIENTE) PARA         
017300*    REANUDAR AL VOLVER DE UN NIVEL HIJO, YA QUE ESTE TALLER DE   
017400*    COBOL NO PERMITE PERFORM RECURSIVO DE UN PARRAFO SOBRE SI    
017500*    MISMO.                                                       
017600 01  WS-BB-STACK.                                                 
017700     03  WS-BB-FRAME OCCURS 100 TIMES.                            
017800         05  STK-I           PIC 9(04)    COMP VALUE ZEROS.       
017900         05  STK-VAL         PIC S9(09)   COMP-3 VALUE ZEROS.     
018000         05  STK-PHASE       PIC 9(01)    COMP VALUE ZEROS.       
018100         05  STK-NI          PIC S9(09)   COMP-3 VALUE ZEROS.     
018200         05  STK-LB          PIC S9(09)   COMP-3 VALUE ZEROS.     
018300         05  STK-TAKE-VAL    PIC S9(09)   COMP-3 VALUE ZEROS.     
018400         05  FILLER          PIC X(01)    VALUE SPACES.           
018500 01  WS-BB-SP                PIC 9(04)    COMP VALUE ZEROS.       
018600 01  WS-BB-LIMIT             PIC S9(09)   COMP-3 VALUE ZEROS.     
018700 01  WS-BB-USED              PIC S9(09)   COMP-3 VALUE ZEROS.     
018800 01  WS-BB-S OCCURS 20 TIMES PIC S9(09)   COMP-3 VALUE ZEROS.     
018900 01  WS-BB-SOLUTION OCCURS 20 TIMES                               
019000                             PIC S9(09)   COMP-3 VALUE ZEROS.     
019100 01  WS-BB-CHILD-RESULT      PIC X        VALUE 'N'.              
019200*    TABLA DE CORTE (_CUTOFF), INDEXADA POR IMPORTE + 1.  UN      
019300*    IMPORTE MAYOR AL LIMITE DE LA TABLA SIMPLEMENTE NO SE        
019400*    MEMORIZA (CAF-1129); LA BUSQUEDA SIGUE SIENDO CORRECTA,      
019500*    SOLO UN POCO MAS LENTA PARA IMPORTES MUY GRANDES.            
019600 01  WS-BB-CUTOFF-MAX         PIC S9(09)  COMP-3 VALUE 999.       
019700 01  WS-BB-CUTOFF OCCURS 1000 TIMES                               
019800                             PIC X        VALUE 'N'.              
019900 01  WS-BB-CUR-I             PIC 9(04)    COMP VALUE ZEROS.       
020000 01  WS-BB-CUR-VAL           PIC S9(09)   COMP-3 VALUE ZEROS.     
020100 01  WS-BB-PARENT-SP         PIC 9(04)    COMP VALUE ZEROS.       
020200 01  WS-BB-PARENT-I          PIC 9(04)    COMP VALUE ZEROS.       
020300 01  WS-BB-PARENT-VAL        PIC S9(09)   COMP-3 VALUE ZEROS.     
020400 01  WS-BB-TAKE-VAL          PIC S9(09)   COMP-3 VALUE ZEROS.     
020500 01  WS-BB-MARK-VAL          PIC S9(09)   COMP-3 VALUE ZEROS.     
020600 01  WS-BB-COND              PIC X        VALUE 'N'.              
020700 01  WS-BB-REM               PIC S9(09)   COMP-3 VALUE ZEROS.     
020800 01  WS-BB-EXTRA             PIC S9(09)   COMP-3 VALUE ZEROS.     
020900 01  WS-BB-REM2              PIC S9(09)   COMP-3 VALUE ZEROS.     
021000                                                                  
021100*----------- FORMATEO GENERICO DE UN ENTERO SIN SIGNO IMPLICITO --
021200 01  WS-FMT-AREA.                                                 
021300     03  WS-FMT-VAL          PIC S9(18)   COMP-3 VALUE ZEROS.     
021400     03  WS-FMT-EDIT         PIC -(17)9.                          
021500     03  WS-FMT-RAW          PIC X(20)    VALUE SPACES.           
021600     03  WS-FMT-TRIMMED      PIC X(20)    VALUE SPACES.           
021700     03  WS-FMT-LEN          PIC 9(02)    COMP VALUE ZEROS.       
021800     03  WS-FMT-I            PIC 9(02)    COMP VALUE ZEROS.       
021900     03  FILLER              PIC X(01)    VALUE SPACES.           
022000                                                                  
022100*----------- RESULTADO DE LA UNIDAD DE VUELTO --------------------
022200 01  WS-SOLVED-FLAG          PIC X        VALUE 'N'.              
022300     88  WS-HAY-SOLUCION           VALUE 'S'.                     
022400 01  WS-PRIMER-TERMINO       PIC X        VALUE 'S'.              
022500     88  WS-ES-PRIMER-TERMINO       VALUE 'S'.                    
022600                                                                  
022700*----------- CONTADORES DE CORRIDA -------------------------------
022800 77  WS-LEIDOS               PIC 9(07)    COMP VALUE ZEROS.       
022900 77  WS-ESCRITOS             PIC 9(07)    COMP VALUE ZEROS.       
023000                                                                  
023100*----------- FECHA DE PROCESO (SOLO PARA EL LOG) -----------------
023200 01  WS-FECHA-PROC           PIC 9(08)    VALUE ZEROS.            
023300*    VISTA ALTERNATIVA DE LA FECHA DE PROCESO POR CAMPOS, USADA   
023400*    SOLO EN LOS DISPLAY DE DIAGNOSTICO (CAF-1204).               
023500 01  WS-FECHA-PROC-ALT REDEFINES WS-FECHA-PROC.                   
023600     03  WS-FECHA-PROC-AAAA  PIC 9(04).                           
023700     03  WS-FECHA-PROC-MM    PIC 9(02).                           
023800     03  WS-FECHA-PROC-DD    PIC 9(02).                           
023900                                                                  
024000*    VISTA ALTERNATIVA DEL RENGLON RECORTADO POR CARACTER, USADA  
024100*    SOLO PARA VOLCADOS DE DEBUG DEL PARSER (CAF-1011).           
024200 01  WS-TRIM-CHARS REDEFINES WS-TRIM-AREA.                        
024300     03  WS-TRIM-CHAR-TAB    PIC X OCCURS 80 TIMES.               
024400     03  FILLER              PIC X(03).                           
024500                                                                  
024600*    VISTA ALTERNATIVA DEL AREA DE PILA, USADA SOLO PARA VOLCADOS 
024700*    DE DEBUG DE LA BUSQUEDA POR BACKTRACKING (CAF-1129).         
024800 01  WS-BB-FRAME-1-ALT REDEFINES WS-BB-FRAME (1).                 
024900     03  WS-BB-FRAME-1-X     PIC X(20).                           
025000                                                                  
025100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||     
025200 PROCEDURE DIVISION.                                              
025300                                                                  
025400 MAIN-PROGRAM-I.                                                  
025500                                                                  
025600     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.                  
025700     PERFORM 2000-PROCESO-I                                       
025800        THRU 2000-PROCESO-F UNTIL WS-FIN-LECTURA.                 
025900     PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.                   
026000                                                                  
026100 MAIN-PROGRAM-L.  GOBACK.                                         
026200                                                                  
026300                                                                  
026400*_________________________________________________________________
026500 1000-INICIO-I.                                                   
026600                                                                  
026700     ACCEPT WS-FECHA-PROC FROM DATE YYYYMMDD.                     
026800                                                                  
026900     SET WS-NO-FIN-LECTURA  TO TRUE.                              
027000     SET WS-NO-CORTE-LOTE   TO TRUE.                              
027100                                                                  
027200     OPEN INPUT  ENTRADA.                                         
027300     IF FS-ENT IS NOT EQUAL '00'                                  
027400        DISPLAY '* ERROR EN OPEN ENTRADA PGMCHCAF = ' FS-ENT      
027500        SET WS-FIN-LECTURA TO TRUE                                
027600     END-IF.                                                      
027700                                                                  
027800     OPEN OUTPUT SALIDA.                                          
027900     IF FS-SAL IS NOT EQUAL '00'                                  
028000        DISPLAY '* ERROR EN OPEN SALIDA  PGMCHCAF = ' FS-SAL      
028100        SET WS-FIN-LECTURA TO TRUE                                
028200     END-IF.                                                      
028300                                                                  
028400     IF NOT WS-FIN-LECTURA                                        
028500        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
028600     END-IF.                                                      
028700                                                                  
028800 1000-INICIO-F.  EXIT.                                            
028900                                                                  
029000                                                                  
029100*_________________________________________________________________
029200 2000-PROCESO-I.                                                  
029300                                                                  
029400     PERFORM 2200-CLASIFICAR-I THRU 2200-CLASIFICAR-F.            
029500                                                                  
029600     IF WS-CORTE-LOTE                                             
029700        SET WS-FIN-LECTURA TO TRUE                                
029800     ELSE                                                         
029900        IF WS-TRIM-FIN NOT = ZERO                                 
030000           PERFORM 2300-TRATAR-RENGLON-I                          
030100              THRU 2300-TRATAR-RENGLON-F                          
030200        END-IF                                                    
030300        PERFORM 2100-LEER-I THRU 2100-LEER-F                      
030400     END-IF.                                                      
030500                                                                  
030600 2000-PROCESO-F.  EXIT.                                           
030700                                                                  
030800                                                                  
030900*_________________________________________________________________
031000 2100-LEER-I.                                                     
031100                                                                  
031200     READ ENTRADA INTO CLN1-LINE-TEXT                             
031300        AT END                                                    
031400           SET WS-FIN-LECTURA TO TRUE                             
031500     END-READ.                                                    
031600                                                                  
031700     IF NOT WS-FIN-LECTURA                                        
031800        ADD 1 TO WS-LEIDOS                                        
031900     END-IF.                                                      
032000                                                                  
032100 2100-LEER-F.  EXIT.                                              
032200                                                                  
032300                                                                  
032400*_________________________________________________________________
032500*    RECORTA BLANCOS DEL RENGLON.  SI EMPIEZA CON '#' CORTA LA    
032600*    LECTURA (WS-CORTE-LOTE).  '//' Y LOS BLANCOS SE DETECTAN EN  
032700*    2300-TRATAR-RENGLON-I.                                       
032800*_________________________________________________________________
032900 2200-CLASIFICAR-I.                                               
033000                                                                  
033100     SET WS-NO-CORTE-LOTE TO TRUE.                                
033200     MOVE ZEROS  TO WS-TRIM-INI WS-TRIM-FIN.                      
033300     MOVE SPACES TO WS-TRIM-TEXT.                                 
033400                                                                  
033500     PERFORM 2210-SCAN-FIN-I THRU 2210-SCAN-FIN-F                 
033600        VARYING WS-TRIM-IND FROM 80 BY -1                         
033700        UNTIL WS-TRIM-IND = ZERO                                  
033800           OR CLN1-LINE-TEXT (WS-TRIM-IND:1) NOT = SPACE.         
033900     MOVE WS-TRIM-IND TO WS-TRIM-FIN.                             
034000                                                                  
034100     IF WS-TRIM-FIN NOT = ZERO                                    
034200        PERFORM 2220-SCAN-INI-I THRU 2220-SCAN-INI-F              
034300           VARYING WS-TRIM-IND FROM 1 BY 1                        
034400           UNTIL WS-TRIM-IND > WS-TRIM-FIN                        
034500              OR CLN1-LINE-TEXT (WS-TRIM-IND:1) NOT = SPACE       
034600        MOVE WS-TRIM-IND TO WS-TRIM-INI                           
034700        MOVE CLN1-LINE-TEXT (WS-TRIM-INI:                         
034800             WS-TRIM-FIN - WS-TRIM-INI + 1) TO WS-TRIM-TEXT       
034900        COMPUTE CLN1-LINE-LEN =                                   
035000             WS-TRIM-FIN - WS-TRIM-INI + 1                        
035100     ELSE                                                         
035200        MOVE ZEROS TO CLN1-LINE-LEN                               
035300     END-IF.                                                      
035400                                                                  
035500     IF WS-TRIM-FIN NOT = ZERO                                    
035600        IF WS-TRIM-TEXT (1:1) = '#'                               
035700           SET WS-CORTE-LOTE TO TRUE                              
035800           MOVE ZEROS TO WS-TRIM-FIN                              
035900        END-IF                                                    
036000     END-IF.                                                      
036100                                                                  
036200 2200-CLASIFICAR-F.  EXIT.                                        
036300                                                                  
036400 2210-SCAN-FIN-I.                                                 
036500 2210-SCAN-FIN-F.  EXIT.                                          
036600                                                                  
036700 2220-SCAN-INI-I.                                                 
036800 2220-SCAN-INI-F.  EXIT.                                          
036900                                                                  
037000                                                                  
037100*_________________________________________________________________
037200*    DECIDE QUE HACER CON UN RENGLON YA RECORTADO Y, SI ES UN     
037300*    PEDIDO DE VUELTO, LO RESUELVE POR COMPLETO.                  
037400*_________________________________________________________________
037500 2300-TRATAR-RENGLON-I.                                           
037600                                                                  
037700     IF WS-TRIM-TEXT (1:2) = '//'                                 
037800        CONTINUE                                                  
037900     ELSE                                                         
038000        PERFORM 3000-SEPARAR-RENGLON-I THRU 3000-SEPARAR-RENGLON-F
038100        IF WS-HAY-ERROR-PARSEO                                    
038200           PERFORM 2340-MALFORMADO-I THRU 2340-MALFORMADO-F       
038300        ELSE                                                      
038400           IF CHT-NUM-COINS = ZERO                                
038500              PERFORM 6100-SIN-SOLUCION-I THRU 6100-SIN-SOLUCION-F
038600           ELSE                                                   
038700              PERFORM 3900-ORDENAR-DESC-I THRU 3900-ORDENAR-DESC-F
038800              PERFORM 4500-LLAMAR-MNT-I THRU 4500-LLAMAR-MNT-F    
038900              IF MNTC-ES-CANONICO                                 
039000                 PERFORM 4000-GREEDY-I THRU 4000-GREEDY-F         
039100                 IF WS-GREEDY-REM = ZERO                          
039200                    SET WS-HAY-SOLUCION TO TRUE                   
039300                 ELSE                                             
039400                    MOVE 'N' TO WS-SOLVED-FLAG                    
039500                 END-IF                                           
039600              ELSE                                                
039700                 PERFORM 4900-CALC-UPPER-LIMIT-I                  
039800                    THRU 4900-CALC-UPPER-LIMIT-F                  
039900                 PERFORM 5000-BB-BUSCAR-I THRU 5000-BB-BUSCAR-F   
040000                 IF WS-BB-CHILD-RESULT = 'S'                      
040100                    PERFORM 5970-COPIAR-SOLUCION-I                
040200                       THRU 5970-COPIAR-SOLUCION-F                
040300                    SET WS-HAY-SOLUCION TO TRUE                   
040400                 ELSE                                             
040500                    MOVE 'N' TO WS-SOLVED-FLAG                    
040600                 END-IF                                           
040700              END-IF                                              
040800              IF WS-HAY-SOLUCION                                  
040900                 PERFORM 6000-FORMATEAR-SOLUCION-I                
041000                    THRU 6000-FORMATEAR-SOLUCION-F                
041100              ELSE                                                
041200                 PERFORM 6100-SIN-SOLUCION-I                      
041300                    THRU 6100-SIN-SOLUCION-F                      
041400              END-IF                                              
041500           END-IF                                                 
041600        END-IF                                                    
041700        PERFORM 2500-ESCRIBIR-I THRU 2500-ESCRIBIR-F              
041800     END-IF.                                                      
041900                                                                  
042000 2300-TRATAR-RENGLON-F.  EXIT.                                    
042100                                                                  
042200                                                                  
042300*_________________________________________________________________
042400*    SEPARA WS-TRIM-TEXT EN LA PARTE DE MONEDAS Y LA PARTE DE     
042500*    IMPORTE (PRIMER ':'), ARMA CHT-COIN-VALUE / CHT-NUM-COINS Y  
042600*    CHT-TARGET-AMT.  PRENDE WS-HAY-ERROR-PARSEO SI EL RENGLON    
042700*    NO TIENE ':' O SI EL IMPORTE O ALGUNA MONEDA NO ES NUMERICA. 
042800*_________________________________________________________________
042900 3000-SEPARAR-RENGLON-I.                                          
043000                                                                  
043100     MOVE 'N' TO WS-PARSE-ERROR.                                  
043200     MOVE ZERO TO CHT-NUM-COINS CHT-TARGET-AMT WS-COLON-POS.      
043300                                                                  
043400     PERFORM 3010-BUSCAR-DOSPUNTOS-I THRU 3010-BUSCAR-DOSPUNTOS-F 
043500        VARYING WS-SPLIT-IND FROM 1 BY 1                          
043600        UNTIL WS-SPLIT-IND > WS-TRIM-FIN                          
043700           OR WS-COLON-POS NOT = ZERO.                            
043800                                                                  
043900     IF WS-COLON-POS = ZERO                                       
044000        SET WS-HAY-ERROR-PARSEO TO TRUE                           
044100     ELSE                                                         
044200        COMPUTE WS-COINS-FIN = WS-COLON-POS - 1                   
044300        PERFORM 3100-PARSEAR-MONEDAS-I THRU 3100-PARSEAR-MONEDAS-F
044400        IF NOT WS-HAY-ERROR-PARSEO                                
044500           PERFORM 3500-PARSEAR-IMPORTE-I                         
044600              THRU 3500-PARSEAR-IMPORTE-F                         
044700        END-IF                                                    
044800     END-IF.                                                      
044900                                                                  
045000 3000-SEPARAR-RENGLON-F.  EXIT.                                   
045100                                                                  
045200 3010-BUSCAR-DOSPUNTOS-I.                                         
045300                                                                  
045400     IF WS-TRIM-TEXT (WS-SPLIT-IND:1) = ':'                       
045500        MOVE WS-SPLIT-IND TO WS-COLON-POS                         
045600     END-IF.                                                      
045700                                                                  
045800 3010-BUSCAR-DOSPUNTOS-F.  EXIT.                                  
045900                                                                  
046000                                                                  
046100*_________________________________________________________________
046200*    RECORRE LA PARTE DE MONEDAS (1:WS-COINS-FIN) SEPARANDO POR   
046300*    ',' Y ACUMULANDO CADA VALOR POSITIVO EN CHT-COIN-VALUE.      
046400*_________________________________________________________________
046500 3100-PARSEAR-MONEDAS-I.                                          
046600                                                                  
046700     MOVE 1 TO WS-TOK-INI.                                        
046800                                                                  
046900     PERFORM 3110-BORDE-TOKEN-I THRU 3110-BORDE-TOKEN-F           
047000        VARYING WS-SPLIT-IND FROM 1 BY 1                          
047100        UNTIL WS-SPLIT-IND > WS-COINS-FIN + 1                     
047200           OR WS-HAY-ERROR-PARSEO.                                
047300                                                                  
047400 3100-PARSEAR-MONEDAS-F.  EXIT.                                   
047500                                                                  
047600 3110-BORDE-TOKEN-I.                                              
047700                                                                  
047800     IF WS-SPLIT-IND > WS-COINS-FIN                               
047900        OR WS-TRIM-TEXT (WS-SPLIT-IND:1) = ','                    
048000        COMPUTE WS-TOK-RAW-INI = WS-TOK-INI                       
048100        COMPUTE WS-TOK-RAW-FIN = WS-SPLIT-IND - 1                 
048200        PERFORM 3200-PROCESAR-TOKEN-MONEDA-I                      
048300           THRU 3200-PROCESAR-TOKEN-MONEDA-F                      
048400        COMPUTE WS-TOK-INI = WS-SPLIT-IND + 1                     
048500     END-IF.                                                      
048600                                                                  
048700 3110-BORDE-TOKEN-F.  EXIT.                                       
048800                                                                  
048900                                                                  
049000*_________________________________________________________________
049100*    RECORTA BLANCOS DE WS-TOK-RAW-INI:WS-TOK-RAW-FIN Y, SI QUEDA 
049200*    ALGO, LO PARSEA COMO ENTERO Y LO SUMA A LA TABLA (SI ES      
049300*    POSITIVO) O LO DESCARTA (SI ES CERO O NEGATIVO).             
049400*_________________________________________________________________
049500 3200-PROCESAR-TOKEN-MONEDA-I.                                    
049600                                                                  
049700     PERFORM 3210-RECORTAR-TOKEN-I THRU 3210-RECORTAR-TOKEN-F.    
049800                                                                  
049900     IF WS-TOK-RAW-FIN >= WS-TOK-RAW-INI                          
050000        MOVE SPACES TO WS-TOK-TEXT                                
050100        COMPUTE WS-TOK-LEN =                                      
050200             WS-TOK-RAW-FIN - WS-TOK-RAW-INI + 1                  
050300        MOVE WS-TRIM-TEXT (WS-TOK-RAW-INI:WS-TOK-LEN)             
050400           TO WS-TOK-TEXT                                         
050500        PERFORM 4200-PARSE-ENTERO-I THRU 4200-PARSE-ENTERO-F      
050600        IF NOT WS-TOK-ES-VALIDO                                   
050700           SET WS-HAY-ERROR-PARSEO TO TRUE                        
050800        ELSE                                                      
050900           IF WS-TOK-VAL > ZERO                                   
051000              IF CHT-NUM-COINS < 20                               
051100                 ADD 1 TO CHT-NUM-COINS                           
051200                 MOVE WS-TOK-VAL TO CHT-COIN-VALUE (CHT-NUM-COINS)
051300              END-IF                                              
051400           END-IF                                                 
051500        END-IF                                                    
051600     END-IF.                                                      
051700                                                                  
051800 3200-PROCESAR-TOKEN-MONEDA-F.  EXIT.                             
051900                                                                  
052000 3210-RECORTAR-TOKEN-I.                                           
052100                                                                  
052200     PERFORM 3220-AVANZAR-INI-I THRU 3220-AVANZAR-INI-F           
052300        UNTIL WS-TOK-RAW-INI > WS-TOK-RAW-FIN                     
052400           OR WS-TRIM-TEXT (WS-TOK-RAW-INI:1) NOT = SPACE.        
052500                                                                  
052600     PERFORM 3230-RETROCEDER-FIN-I THRU 3230-RETROCEDER-FIN-F     
052700        UNTIL WS-TOK-RAW-FIN < WS-TOK-RAW-INI                     
052800           OR WS-TRIM-TEXT (WS-TOK-RAW-FIN:1) NOT = SPACE.        
052900                                                                  
053000 3210-RECORTAR-TOKEN-F.  EXIT.                                    
053100                                                                  
053200 3220-AVANZAR-INI-I.                                              
053300                                                                  
053400     ADD 1 TO WS-TOK-RAW-INI.                                     
053500                                                                  
053600 3220-AVANZAR-INI-F.  EXIT.                                       
053700                                                                  
053800 3230-RETROCEDER-FIN-I.                                           
053900                                                                  
054000     SUBTRACT 1 FROM WS-TOK-RAW-FIN.                              
054100                                                                  
054200 3230-RETROCEDER-FIN-F.  EXIT.                                    
054300                                                                  
054400                                                                  
054500*_________________________________________________________________
054600*    RECORTA Y PARSEA LA PARTE DE IMPORTE (WS-COLON-POS+1 :       
054700*    WS-TRIM-FIN).  UN IMPORTE NO NUMERICO O NEGATIVO ES ERROR.   
054800*_________________________________________________________________
054900 3500-PARSEAR-IMPORTE-I.                                          
055000                                                                  
055100     COMPUTE WS-TOK-RAW-INI = WS-COLON-POS + 1.                   
055200     MOVE WS-TRIM-FIN TO WS-TOK-RAW-FIN.                          
055300     PERFORM 3210-RECORTAR-TOKEN-I THRU 3210-RECORTAR-TOKEN-F.    
055400                                                                  
055500     IF WS-TOK-RAW-FIN < WS-TOK-RAW-INI                           
055600        SET WS-HAY-ERROR-PARSEO TO TRUE                           
055700     ELSE                                                         
055800        MOVE SPACES TO WS-TOK-TEXT                                
055900        COMPUTE WS-TOK-LEN =                                      
056000             WS-TOK-RAW-FIN - WS-TOK-RAW-INI + 1                  
056100        MOVE WS-TRIM-TEXT (WS-TOK-RAW-INI:WS-TOK-LEN)             
056200           TO WS-TOK-TEXT                                         
056300        PERFORM 4200-PARSE-ENTERO-I THRU 4200-PARSE-ENTERO-F      
056400        IF NOT WS-TOK-ES-VALIDO OR WS-TOK-VAL < ZERO              
056500           SET WS-HAY-ERROR-PARSEO TO TRUE                        
056600        ELSE                                                      
056700           MOVE WS-TOK-VAL TO CHT-TARGET-AMT                      
056800        END-IF                                                    
056900     END-IF.                                                      
057000                                                                  
057100 3500-PARSEAR-IMPORTE-F.  EXIT.                                   
057200                                                                  
057300                                                                  
057400*_________________________________________________________________
057500*    ORDENA CHT-COIN-VALUE (1:CHT-NUM-COINS) DESCENDENTE (METODO  
057600*    DE LA BURBUJA, ALCANZA PARA LAS 20 DENOMINACIONES DEL PEOR   
057700*    CASO).                                                       
057800*_________________________________________________________________
057900 3900-ORDENAR-DESC-I.                                             
058000                                                                  
058100     PERFORM 3910-PASADA-I THRU 3910-PASADA-F                     
058200        VARYING WS-SORT-I FROM 1 BY 1                             
058300        UNTIL WS-SORT-I >= CHT-NUM-COINS.                         
058400                                                                  
058500 3900-ORDENAR-DESC-F.  EXIT.                                      
058600                                                                  
058700 3910-PASADA-I.                                                   
058800                                                                  
058900     PERFORM 3920-COMPARAR-I THRU 3920-COMPARAR-F                 
059000        VARYING WS-SORT-J FROM 1 BY 1                             
059100        UNTIL WS-SORT-J > CHT-NUM-COINS - WS-SORT-I.              
059200                                                                  
059300 3910-PASADA-F.  EXIT.                                            
059400                                                                  
059500 3920-COMPARAR-I.                                                 
059600                                                                  
059700     IF CHT-COIN-VALUE (WS-SORT-J) <                              
059800        CHT-COIN-VALUE (WS-SORT-J + 1)                            
059900        MOVE CHT-COIN-VALUE (WS-SORT-J)     TO WS-SORT-TEMP       
060000        MOVE CHT-COIN-VALUE (WS-SORT-J + 1) TO                    
060100             CHT-COIN-VALUE (WS-SORT-J)                           
060200        MOVE WS-SORT-TEMP TO CHT-COIN-VALUE (WS-SORT-J + 1)       
060300     END-IF.                                                      
060400                                                                  
060500 3920-COMPARAR-F.  EXIT.                                          
060600                                                                  
060700                                                                  
060800*_________________________________________________________________
060900*    PARSEA WS-TOK-TEXT (1:WS-TOK-LEN) COMO ENTERO CON SIGNO.     
061000*    SIN DIGITOS DESPUES DEL SIGNO (O RENGLON VACIO) ES INVALIDO. 
061100*_________________________________________________________________
061200 4200-PARSE-ENTERO-I.                                             
061300                                                                  
061400     MOVE '+'  TO WS-TOK-SIGNO.                                   
061500     MOVE 'S'  TO WS-TOK-OK.                                      
061600     MOVE ZERO TO WS-TOK-VAL.                                     
061700     MOVE 1    TO WS-TOK-POS.                                     
061800                                                                  
061900     IF WS-TOK-LEN = ZERO                                         
062000        MOVE 'N' TO WS-TOK-OK                                     
062100     ELSE                                                         
062200        IF WS-TOK-TEXT (1:1) = '+'                                
062300           MOVE 2 TO WS-TOK-POS                                   
062400        ELSE                                                      
062500           IF WS-TOK-TEXT (1:1) = '-'                             
062600              MOVE '-' TO WS-TOK-SIGNO                            
062700              MOVE 2 TO WS-TOK-POS                                
062800           END-IF                                                 
062900        END-IF                                                    
063000        IF WS-TOK-POS > WS-TOK-LEN                                
063100           MOVE 'N' TO WS-TOK-OK                                  
063200        ELSE                                                      
063300           COMPUTE WS-TOK-DIGLEN = WS-TOK-LEN - WS-TOK-POS + 1    
063400           IF WS-TOK-DIGLEN > 9                                   
063500              MOVE 'N' TO WS-TOK-OK                               
063600           ELSE                                                   
063700              MOVE WS-TOK-TEXT (WS-TOK-POS:WS-TOK-DIGLEN)         
063800                 TO WS-TOK-EDIT                                   
063900              IF WS-TOK-EDIT NOT NUMERIC                          
064000                 MOVE 'N' TO WS-TOK-OK                            
064100              ELSE                                                
064200                 IF WS-TOK-SIGNO = '-'                            
064300                    COMPUTE WS-TOK-VAL = ZERO - WS-TOK-EDIT       
064400                 ELSE                                             
064500                    MOVE WS-TOK-EDIT TO WS-TOK-VAL                
064600                 END-IF                                           
064700              END-IF                                              
064800           END-IF                                                 
064900        END-IF                                                    
065000     END-IF.                                                      
065100                                                                  
065200 4200-PARSE-ENTERO-F.  EXIT.                                      
065300                                                                  
065400                                                                  
065500*_________________________________________________________________
065600*    ARMA WS-MNT-COMM Y LLAMA A LA SUBRUTINA PGMMTCAF.            
065700*_________________________________________________________________
065800 4500-LLAMAR-MNT-I.                                               
065900                                                                  
066000     MOVE CHT-NUM-COINS TO MNTC-NUM-COINS.                        
066100     MOVE CHT-COIN-VALUE (1) TO MNTC-COIN-VALUE (1).              
066200     PERFORM 4510-COPIAR-MONEDA-I THRU 4510-COPIAR-MONEDA-F       
066300        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
066400        UNTIL WS-GREEDY-IDX > CHT-NUM-COINS.                      
066500                                                                  
066600     CALL 'PGMMTCAF' USING WS-MNT-COMM.                           
066700                                                                  
066800 4500-LLAMAR-MNT-F.  EXIT.                                        
066900                                                                  
067000 4510-COPIAR-MONEDA-I.                                            
067100                                                                  
067200     MOVE CHT-COIN-VALUE (WS-GREEDY-IDX)                          
067300        TO MNTC-COIN-VALUE (WS-GREEDY-IDX).                       
067400                                                                  
067500 4510-COPIAR-MONEDA-F.  EXIT.                                     
067600                                                                  
067700                                                                  
067800*_________________________________________________________________
067900*    ALGORITMO CODICIOSO: TOMA, PARA CADA DENOMINACION DE MAYOR A 
068000*    MENOR, TANTAS MONEDAS COMO ENTREN EN EL RESTO.  DEJA EL      
068100*    RESULTADO EN CHT-COIN-COUNT Y EL RESTO SIN CUBRIR EN         
068200*    WS-GREEDY-REM (0 SI EL IMPORTE SE PUDO FORMAR).              
068300*_________________________________________________________________
068400 4000-GREEDY-I.                                                   
068500                                                                  
068600     MOVE CHT-TARGET-AMT TO WS-GREEDY-REM.                        
068700     MOVE ZERO TO WS-GREEDY-TOTAL.                                
068800                                                                  
068900     PERFORM 4100-GREEDY-UNA-MONEDA-I                             
069000        THRU 4100-GREEDY-UNA-MONEDA-F                             
069100        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
069200        UNTIL WS-GREEDY-IDX > CHT-NUM-COINS.                      
069300                                                                  
069400 4000-GREEDY-F.  EXIT.                                            
069500                                                                  
069600 4100-GREEDY-UNA-MONEDA-I.                                        
069700                                                                  
069800     DIVIDE WS-GREEDY-REM BY CHT-COIN-VALUE (WS-GREEDY-IDX)       
069900        GIVING CHT-COIN-COUNT (WS-GREEDY-IDX)                     
070000        REMAINDER WS-GREEDY-REM.                                  
070100     ADD CHT-COIN-COUNT (WS-GREEDY-IDX) TO WS-GREEDY-TOTAL.       
070200                                                                  
070300 4100-GREEDY-UNA-MONEDA-F.  EXIT.                                 
070400                                                                  
070500                                                                  
070600*_________________________________________________________________
070700*    COTA SUPERIOR (UPPER LIMIT) PARA SEMBRAR LA BUSQUEDA POR     
070800*    BACKTRACKING: EL CODICIOSO MAS UNO, O IMPORTE / MENOR        
070900*    DENOMINACION MAS UNO SI EL CODICIOSO NO ALCANZA A CUBRIRLO.  
071000*_________________________________________________________________
071100 4900-CALC-UPPER-LIMIT-I.                                         
071200                                                                  
071300     PERFORM 4000-GREEDY-I THRU 4000-GREEDY-F.                    
071400                                                                  
071500     IF WS-GREEDY-REM = ZERO                                      
071600        COMPUTE WS-BB-LIMIT = WS-GREEDY-TOTAL + 1                 
071700     ELSE                                                         
071800        DIVIDE CHT-TARGET-AMT BY CHT-COIN-VALUE (CHT-NUM-COINS)   
071900           GIVING WS-BB-LIMIT                                     
072000        ADD 1 TO WS-BB-LIMIT                                      
072100     END-IF.                                                      
072200                                                                  
072300 4900-CALC-UPPER-LIMIT-F.  EXIT.                                  
072400                                                                  
072500                                                                  
072600*_________________________________________________________________
072700*    BUSQUEDA POR VUELTA ATRAS SOBRE LAS MONEDAS, SIMULADA CON LA 
072800*    PILA EXPLICITA WS-BB-STACK.  AL SALIR, WS-BB-CHILD-RESULT    
072900*    VALE 'S' SI SE ENCONTRO SOLUCION (EN WS-BB-SOLUTION) O 'N'   
073000*    SI EL IMPORTE NO SE PUEDE FORMAR CON ESTAS MONEDAS.          
073100*_________________________________________________________________
073200 5000-BB-BUSCAR-I.                                                
073300                                                                  
073400     MOVE ZERO TO WS-BB-USED.                                     
073500     MOVE ZERO TO WS-BB-S (1).                                    
073600     PERFORM 5010-LIMPIAR-S-I THRU 5010-LIMPIAR-S-F               
073700        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
073800        UNTIL WS-GREEDY-IDX > CHT-NUM-COINS.                      
073900                                                                  
074000     MOVE 'N' TO WS-BB-CUTOFF (1).                                
074100     PERFORM 5020-LIMPIAR-CUTOFF-I THRU 5020-LIMPIAR-CUTOFF-F     
074200        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
074300        UNTIL WS-GREEDY-IDX > 1000.                               
074400                                                                  
074500     MOVE 1 TO WS-BB-SP.                                          
074600     MOVE 1 TO STK-I (1).                                         
074700     MOVE CHT-TARGET-AMT TO STK-VAL (1).                          
074800     MOVE 1 TO STK-PHASE (1).                                     
074900                                                                  
075000     PERFORM 5100-BB-PASO-I THRU 5100-BB-PASO-F                   
075100        UNTIL WS-BB-SP = ZERO.                                    
075200                                                                  
075300 5000-BB-BUSCAR-F.  EXIT.                                         
075400                                                                  
075500 5010-LIMPIAR-S-I.                                                
075600                                                                  
075700     MOVE ZERO TO WS-BB-S (WS-GREEDY-IDX).                        
075800                                                                  
075900 5010-LIMPIAR-S-F.  EXIT.                                         
076000                                                                  
076100 5020-LIMPIAR-CUTOFF-I.                                           
076200                                                                  
076300     MOVE 'N' TO WS-BB-CUTOFF (WS-GREEDY-IDX).                    
076400                                                                  
076500 5020-LIMPIAR-CUTOFF-F.  EXIT.                                    
076600                                                                  
076700                                                                  
076800*_________________________________________________________________
076900*    UN PASO DE LA MAQUINA DE ESTADOS DE LA VUELTA ATRAS.         
077000*_________________________________________________________________
077100 5100-BB-PASO-I.                                                  
077200                                                                  
077300     EVALUATE STK-PHASE (WS-BB-SP)                                
077400        WHEN 1                                                    
077500           PERFORM 5200-BB-ENTER-I THRU 5200-BB-ENTER-F           
077600        WHEN 2                                                    
077700           PERFORM 5300-BB-TRY-TAKE-I THRU 5300-BB-TRY-TAKE-F     
077800        WHEN 3                                                    
077900           PERFORM 5400-BB-TAKE-PEND-I THRU 5400-BB-TAKE-PEND-F   
078000        WHEN 4                                                    
078100           PERFORM 5500-BB-TRY-SKIP-I THRU 5500-BB-TRY-SKIP-F     
078200        WHEN 5                                                    
078300           PERFORM 5600-BB-SKIP-PEND-I THRU 5600-BB-SKIP-PEND-F   
078400     END-EVALUATE.                                                
078500                                                                  
078600 5100-BB-PASO-F.  EXIT.                                           
078700                                                                  
078800                                                                  
078900*_________________________________________________________________
079000*    FASE 'ENTRAR': COMIENZO DEL NIVEL DE LA MONEDA STK-I.        
079100*_________________________________________________________________
079200 5200-BB-ENTER-I.                                                 
079300                                                                  
079400     MOVE STK-I   (WS-BB-SP) TO WS-BB-CUR-I.                      
079500     MOVE STK-VAL (WS-BB-SP) TO WS-BB-CUR-VAL.                    
079600                                                                  
079700     PERFORM 5210-AVANZAR-INDICE-I THRU 5210-AVANZAR-INDICE-F     
079800        UNTIL WS-BB-CUR-I > CHT-NUM-COINS                         
079900           OR CHT-COIN-VALUE (WS-BB-CUR-I) NOT > WS-BB-CUR-VAL.   
080000     MOVE WS-BB-CUR-I TO STK-I (WS-BB-SP).                        
080100                                                                  
080200     IF WS-BB-CUR-I > CHT-NUM-COINS                               
080300        MOVE WS-BB-CUR-VAL TO WS-BB-MARK-VAL                      
080400        PERFORM 5900-BB-MARCAR-CUTOFF-I                           
080500           THRU 5900-BB-MARCAR-CUTOFF-F                           
080600        PERFORM 5950-BB-POP-FALLA-I THRU 5950-BB-POP-FALLA-F      
080700     ELSE                                                         
080800        DIVIDE WS-BB-CUR-VAL BY CHT-COIN-VALUE (WS-BB-CUR-I)      
080900           GIVING STK-NI (WS-BB-SP)                               
081000        IF WS-BB-CUR-I < CHT-NUM-COINS                            
081100           COMPUTE WS-BB-REM = WS-BB-CUR-VAL -                    
081200                (STK-NI (WS-BB-SP) * CHT-COIN-VALUE (WS-BB-CUR-I))
081300           DIVIDE WS-BB-REM BY CHT-COIN-VALUE (WS-BB-CUR-I + 1)   
081400              GIVING WS-BB-EXTRA REMAINDER WS-BB-REM2             
081500           IF WS-BB-REM2 NOT = ZERO                               
081600              ADD 1 TO WS-BB-EXTRA                                
081700           END-IF                                                 
081800           COMPUTE STK-LB (WS-BB-SP) =                            
081900                STK-NI (WS-BB-SP) + WS-BB-EXTRA                   
082000           MOVE 1 TO STK-NI (WS-BB-SP)                            
082100        ELSE                                                      
082200           MOVE STK-NI (WS-BB-SP) TO STK-LB (WS-BB-SP)            
082300        END-IF                                                    
082400                                                                  
082500        IF STK-LB (WS-BB-SP) + WS-BB-USED >= WS-BB-LIMIT          
082600           MOVE WS-BB-CUR-VAL TO WS-BB-MARK-VAL                   
082700           PERFORM 5900-BB-MARCAR-CUTOFF-I                        
082800              THRU 5900-BB-MARCAR-CUTOFF-F                        
082900           PERFORM 5950-BB-POP-FALLA-I THRU 5950-BB-POP-FALLA-F   
083000        ELSE                                                      
083100           IF WS-BB-CUR-VAL =                                     
083200              STK-NI (WS-BB-SP) * CHT-COIN-VALUE (WS-BB-CUR-I)    
083300              COMPUTE WS-BB-LIMIT = WS-BB-USED + STK-NI (WS-BB-SP)
083400              PERFORM 5975-COPIAR-S-A-SOLUCION-I                  
083500                 THRU 5975-COPIAR-S-A-SOLUCION-F                  
083600              ADD STK-NI (WS-BB-SP)                               
083700                 TO WS-BB-SOLUTION (WS-BB-CUR-I)                  
083800              PERFORM 5960-BB-POP-EXITO-I THRU 5960-BB-POP-EXITO-F
083900           ELSE                                                   
084000              IF WS-BB-CUR-I = CHT-NUM-COINS                      
084100                 MOVE WS-BB-CUR-VAL TO WS-BB-MARK-VAL             
084200                 PERFORM 5900-BB-MARCAR-CUTOFF-I                  
084300                    THRU 5900-BB-MARCAR-CUTOFF-F                  
084400                 PERFORM 5950-BB-POP-FALLA-I                      
084500                    THRU 5950-BB-POP-FALLA-F                      
084600              ELSE                                                
084700                 MOVE 2 TO STK-PHASE (WS-BB-SP)                   
084800              END-IF                                              
084900           END-IF                                                 
085000        END-IF                                                    
085100     END-IF.                                                      
085200                                                                  
085300 5200-BB-ENTER-F.  EXIT.                                          
085400                                                                  
085500 5210-AVANZAR-INDICE-I.                                           
085600                                                                  
085700     ADD 1 TO WS-BB-CUR-I.                                        
085800                                                                  
085900 5210-AVANZAR-INDICE-F.  EXIT.                                    
086000                                                                  
086100                                                                  
086200*_________________________________________________________________
086300*    FASE 'PROBAR TOMAR': RAMA DE TOMAR LA MONEDA STK-I.          
086400*_________________________________________________________________
086500 5300-BB-TRY-TAKE-I.                                              
086600                                                                  
086700     MOVE WS-BB-SP TO WS-BB-PARENT-SP.                            
086800     MOVE STK-I (WS-BB-PARENT-SP) TO WS-BB-PARENT-I.              
086900     COMPUTE WS-BB-TAKE-VAL = STK-VAL (WS-BB-PARENT-SP)           
087000                             - CHT-COIN-VALUE (WS-BB-PARENT-I).   
087100     MOVE WS-BB-TAKE-VAL TO STK-TAKE-VAL (WS-BB-PARENT-SP).       
087200                                                                  
087300     MOVE WS-BB-TAKE-VAL TO WS-BB-MARK-VAL.                       
087400     PERFORM 5320-CUTOFF-MARCADO-I THRU 5320-CUTOFF-MARCADO-F.    
087500                                                                  
087600     IF WS-BB-COND = 'S'                                          
087700        MOVE 4 TO STK-PHASE (WS-BB-PARENT-SP)                     
087800     ELSE                                                         
087900        IF WS-BB-SP >= 100                                        
088000           MOVE WS-BB-TAKE-VAL TO WS-BB-MARK-VAL                  
088100           PERFORM 5900-BB-MARCAR-CUTOFF-I                        
088200              THRU 5900-BB-MARCAR-CUTOFF-F                        
088300           MOVE 4 TO STK-PHASE (WS-BB-PARENT-SP)                  
088400        ELSE                                                      
088500           ADD 1 TO WS-BB-S (WS-BB-PARENT-I)                      
088600           ADD 1 TO WS-BB-USED                                    
088700           MOVE 3 TO STK-PHASE (WS-BB-PARENT-SP)                  
088800           ADD 1 TO WS-BB-SP                                      
088900           MOVE WS-BB-PARENT-I TO STK-I (WS-BB-SP)                
089000           MOVE WS-BB-TAKE-VAL TO STK-VAL (WS-BB-SP)              
089100           MOVE 1 TO STK-PHASE (WS-BB-SP)                         
089200        END-IF                                                    
089300     END-IF.                                                      
089400                                                                  
089500 5300-BB-TRY-TAKE-F.  EXIT.                                       
089600                                                                  
089700 5320-CUTOFF-MARCADO-I.                                           
089800                                                                  
089900     IF WS-BB-MARK-VAL >= ZERO                                    
090000        AND WS-BB-MARK-VAL <= WS-BB-CUTOFF-MAX                    
090100        IF WS-BB-CUTOFF (WS-BB-MARK-VAL + 1) = 'S'                
090200           MOVE 'S' TO WS-BB-COND                                 
090300        ELSE                                                      
090400           MOVE 'N' TO WS-BB-COND                                 
090500        END-IF                                                    
090600     ELSE                                                         
090700        MOVE 'N' TO WS-BB-COND                                    
090800     END-IF.                                                      
090900                                                                  
091000 5320-CUTOFF-MARCADO-F.  EXIT.                                    
091100                                                                  
091200                                                                  
091300*_________________________________________________________________
091400*    FASE 'TOMAR PENDIENTE': SE VUELVE DE PROBAR LA RAMA "TAKE".  
091500*_________________________________________________________________
091600 5400-BB-TAKE-PEND-I.                                             
091700                                                                  
091800     SUBTRACT 1 FROM WS-BB-S (STK-I (WS-BB-SP)).                  
091900     SUBTRACT 1 FROM WS-BB-USED.                                  
092000                                                                  
092100     IF WS-BB-CHILD-RESULT = 'S'                                  
092200        SUBTRACT 1 FROM WS-BB-SP                                  
092300     ELSE                                                         
092400        MOVE 4 TO STK-PHASE (WS-BB-SP)                            
092500     END-IF.                                                      
092600                                                                  
092700 5400-BB-TAKE-PEND-F.  EXIT.                                      
092800                                                                  
092900                                                                  
093000*_________________________________________________________________
093100*    FASE 'PROBAR SALTEAR': RAMA DE SALTEAR LA MONEDA STK-I.      
093200*_________________________________________________________________
093300 5500-BB-TRY-SKIP-I.                                              
093400                                                                  
093500     MOVE STK-I   (WS-BB-SP) TO WS-BB-PARENT-I.                   
093600     MOVE STK-VAL (WS-BB-SP) TO WS-BB-PARENT-VAL.                 
093700     MOVE 5 TO STK-PHASE (WS-BB-SP).                              
093800                                                                  
093900     IF WS-BB-SP >= 100                                           
094000        MOVE WS-BB-PARENT-VAL TO WS-BB-MARK-VAL                   
094100        PERFORM 5900-BB-MARCAR-CUTOFF-I                           
094200           THRU 5900-BB-MARCAR-CUTOFF-F                           
094300        PERFORM 5950-BB-POP-FALLA-I THRU 5950-BB-POP-FALLA-F      
094400     ELSE                                                         
094500        ADD 1 TO WS-BB-SP                                         
094600        COMPUTE STK-I (WS-BB-SP) = WS-BB-PARENT-I + 1             
094700        MOVE WS-BB-PARENT-VAL TO STK-VAL (WS-BB-SP)               
094800        MOVE 1 TO STK-PHASE (WS-BB-SP)                            
094900     END-IF.                                                      
095000                                                                  
095100 5500-BB-TRY-SKIP-F.  EXIT.                                       
095200                                                                  
095300                                                                  
095400*_________________________________________________________________
095500*    FASE 'SALTEAR PENDIENTE': SE VUELVE DE PROBAR LA RAMA "SKIP".
095600*_________________________________________________________________
095700 5600-BB-SKIP-PEND-I.                                             
095800                                                                  
095900     IF WS-BB-CHILD-RESULT = 'S'                                  
096000        SUBTRACT 1 FROM WS-BB-SP                                  
096100     ELSE                                                         
096200        MOVE STK-VAL (WS-BB-SP) TO WS-BB-MARK-VAL                 
096300        PERFORM 5900-BB-MARCAR-CUTOFF-I                           
096400           THRU 5900-BB-MARCAR-CUTOFF-F                           
096500        PERFORM 5950-BB-POP-FALLA-I THRU 5950-BB-POP-FALLA-F      
096600     END-IF.                                                      
096700                                                                  
096800 5600-BB-SKIP-PEND-F.  EXIT.                                      
096900                                                                  
097000                                                                  
097100*_________________________________________________________________
097200 5900-BB-MARCAR-CUTOFF-I.                                         
097300                                                                  
097400     IF WS-BB-MARK-VAL >= ZERO                                    
097500        AND WS-BB-MARK-VAL <= WS-BB-CUTOFF-MAX                    
097600        MOVE 'S' TO WS-BB-CUTOFF (WS-BB-MARK-VAL + 1)             
097700     END-IF.                                                      
097800                                                                  
097900 5900-BB-MARCAR-CUTOFF-F.  EXIT.                                  
098000                                                                  
098100 5950-BB-POP-FALLA-I.                                             
098200                                                                  
098300     MOVE 'N' TO WS-BB-CHILD-RESULT.                              
098400     SUBTRACT 1 FROM WS-BB-SP.                                    
098500                                                                  
098600 5950-BB-POP-FALLA-F.  EXIT.                                      
098700                                                                  
098800 5960-BB-POP-EXITO-I.                                             
098900                                                                  
099000     MOVE 'S' TO WS-BB-CHILD-RESULT.                              
099100     SUBTRACT 1 FROM WS-BB-SP.                                    
099200                                                                  
099300 5960-BB-POP-EXITO-F.  EXIT.                                      
099400                                                                  
099500 5975-COPIAR-S-A-SOLUCION-I.                                      
099600                                                                  
099700     MOVE WS-BB-S (1) TO WS-BB-SOLUTION (1).                      
099800     PERFORM 5976-COPIAR-UNA-I THRU 5976-COPIAR-UNA-F             
099900        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
100000        UNTIL WS-GREEDY-IDX > CHT-NUM-COINS.                      
100100                                                                  
100200 5975-COPIAR-S-A-SOLUCION-F.  EXIT.                               
100300                                                                  
100400 5976-COPIAR-UNA-I.                                               
100500                                                                  
100600     MOVE WS-BB-S (WS-GREEDY-IDX)                                 
100700        TO WS-BB-SOLUTION (WS-GREEDY-IDX).                        
100800                                                                  
100900 5976-COPIAR-UNA-F.  EXIT.                                        
101000                                                                  
101100 5970-COPIAR-SOLUCION-I.                                          
101200                                                                  
101300     MOVE WS-BB-SOLUTION (1) TO CHT-COIN-COUNT (1).               
101400     PERFORM 5980-COPIAR-CONTEO-I THRU 5980-COPIAR-CONTEO-F       
101500        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
101600        UNTIL WS-GREEDY-IDX > CHT-NUM-COINS.                      
101700                                                                  
101800 5970-COPIAR-SOLUCION-F.  EXIT.                                   
101900                                                                  
102000 5980-COPIAR-CONTEO-I.                                            
102100                                                                  
102200     MOVE WS-BB-SOLUTION (WS-GREEDY-IDX)                          
102300        TO CHT-COIN-COUNT (WS-GREEDY-IDX).                        
102400                                                                  
102500 5980-COPIAR-CONTEO-F.  EXIT.                                     
102600                                                                  
102700                                                                  
102800*_________________________________________________________________
102900*    ARMA EL RENGLON 'DENOM1xCUENTA1,DENOM2xCUENTA2,...' CON LAS  
103000*    DENOMINACIONES DE CUENTA DISTINTA DE CERO, EN EL ORDEN       
103100*    (DESCENDENTE) DE LA TABLA.                                   
103200*_________________________________________________________________
103300 6000-FORMATEAR-SOLUCION-I.                                       
103400                                                                  
103500     MOVE SPACES TO CRS1-RESULT-TEXT.                             
103600     SET WS-ES-PRIMER-TERMINO TO TRUE.                            
103700                                                                  
103800     PERFORM 6010-AGREGAR-DENOM-I THRU 6010-AGREGAR-DENOM-F       
103900        VARYING WS-GREEDY-IDX FROM 1 BY 1                         
104000        UNTIL WS-GREEDY-IDX > CHT-NUM-COINS.                      
104100                                                                  
104200 6000-FORMATEAR-SOLUCION-F.  EXIT.                                
104300                                                                  
104400 6010-AGREGAR-DENOM-I.                                            
104500                                                                  
104600     IF CHT-COIN-COUNT (WS-GREEDY-IDX) NOT = ZERO                 
104700        IF NOT WS-ES-PRIMER-TERMINO                               
104800           STRING CRS1-RESULT-TEXT DELIMITED BY SPACE             
104900                  ',' DELIMITED BY SIZE                           
105000                  INTO CRS1-RESULT-TEXT                           
105100        END-IF                                                    
105200        MOVE CHT-COIN-VALUE (WS-GREEDY-IDX) TO WS-FMT-VAL         
105300        PERFORM 6600-FORMATEAR-ENTERO-I                           
105400           THRU 6600-FORMATEAR-ENTERO-F                           
105500        STRING CRS1-RESULT-TEXT DELIMITED BY SPACE                
105600               WS-FMT-TRIMMED   DELIMITED BY SPACE                
105700               'x'              DELIMITED BY SIZE                 
105800               INTO CRS1-RESULT-TEXT                              
105900        MOVE CHT-COIN-COUNT (WS-GREEDY-IDX) TO WS-FMT-VAL         
106000        PERFORM 6600-FORMATEAR-ENTERO-I                           
106100           THRU 6600-FORMATEAR-ENTERO-F                           
106200        STRING CRS1-RESULT-TEXT DELIMITED BY SPACE                
106300               WS-FMT-TRIMMED   DELIMITED BY SPACE                
106400               INTO CRS1-RESULT-TEXT                              
106500        SET WS-ES-PRIMER-TERMINO TO FALSE                         
106600     END-IF.                                                      
106700                                                                  
106800 6010-AGREGAR-DENOM-F.  EXIT.                                     
106900                                                                  
107000                                                                  
107100*_________________________________________________________________
107200 6100-SIN-SOLUCION-I.                                             
107300                                                                  
107400     MOVE SPACES TO CRS1-RESULT-TEXT.                             
107500     STRING WS-TRIM-TEXT (1:WS-TRIM-FIN) DELIMITED BY SIZE        
107600            ' has no solution' DELIMITED BY SIZE                  
107700            INTO CRS1-RESULT-TEXT.                                
107800                                                                  
107900 6100-SIN-SOLUCION-F.  EXIT.                                      
108000                                                                  
108100                                                                  
108200*_________________________________________________________________
108300 2340-MALFORMADO-I.                                               
108400                                                                  
108500     MOVE SPACES TO CRS1-RESULT-TEXT.                             
108600     STRING 'malformed input: "' DELIMITED BY SIZE                
108700            WS-TRIM-TEXT (1:WS-TRIM-FIN) DELIMITED BY SIZE        
108800            '"' DELIMITED BY SIZE                                 
108900            INTO CRS1-RESULT-TEXT.                                
109000                                                                  
109100 2340-MALFORMADO-F.  EXIT.                                        
109200                                                                  
109300                                                                  
109400*_________________________________________________________________
109500 2500-ESCRIBIR-I.                                                 
109600                                                                  
109700     MOVE CRS1-RESULT-TEXT TO REG-SALIDA.                         
109800     WRITE REG-SALIDA.                                            
109900     ADD 1 TO WS-ESCRITOS.                                        
110000                                                                  
110100 2500-ESCRIBIR-F.  EXIT.                                          
110200                                                                  
110300                                                                  
110400*_________________________________________________________________
110500*    FORMATEA WS-FMT-VAL (ENTERO SIN SIGNO EN ESTE PROGRAMA) A    
110600*    TEXTO SIN BLANCOS A IZQUIERDA, DEJANDOLO EN WS-FMT-TRIMMED.  
110700*_________________________________________________________________
110800 6600-FORMATEAR-ENTERO-I.                                         
110900                                                                  
111000     MOVE WS-FMT-VAL TO WS-FMT-EDIT.                              
111100     MOVE SPACES TO WS-FMT-RAW.                                   
111200     MOVE WS-FMT-EDIT TO WS-FMT-RAW.                              
111300     MOVE SPACES TO WS-FMT-TRIMMED.                               
111400     MOVE 1 TO WS-FMT-I.                                          
111500                                                                  
111600     PERFORM 6610-BUSCAR-NO-BLANCO-I THRU 6610-BUSCAR-NO-BLANCO-F 
111700        VARYING WS-FMT-I FROM 1 BY 1                              
111800        UNTIL WS-FMT-I > 20                                       
111900           OR WS-FMT-RAW (WS-FMT-I:1) NOT = SPACE.                
112000                                                                  
112100     IF WS-FMT-I > 20                                             
112200        MOVE ZERO TO WS-FMT-LEN                                   
112300     ELSE                                                         
112400        COMPUTE WS-FMT-LEN = 21 - WS-FMT-I                        
112500        MOVE WS-FMT-RAW (WS-FMT-I:WS-FMT-LEN) TO WS-FMT-TRIMMED   
112600     END-IF.                                                      
112700                                                                  
112800 6600-FORMATEAR-ENTERO-F.  EXIT.                                  
112900                                                                  
113000 6610-BUSCAR-NO-BLANCO-I.                                         
113100 6610-BUSCAR-NO-BLANCO-F.  EXIT.                                  
113200                                                                  
113300                                                                  
113400*_________________________________________________________________
113500 9999-FINAL-I.                                                    
113600                                                                  
113700     CLOSE ENTRADA.                                               
113800     CLOSE SALIDA.                                                
113900     DISPLAY 'PGMCHCAF - RENGLONES LEIDOS  : ' WS-LEIDOS.         
114000     DISPLAY 'PGMCHCAF - RENGLONES ESCRITOS : ' WS-ESCRITOS.      
114100                                                                  
114200 9999-FINAL-F.  EXIT.                                             
